000100*****************************************************************
000200* PROGRAM NAME:    SECTSET
000300* ORIGINAL AUTHOR: R. FONTAINE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/11/22 R. FONTAINE    CR-4410  CREATED -- LOADS/SEEDS THE      CR-4410
000900*                                  MARKET SECTOR REFERENCE FILE    CR-4410
001000*                                  FOR THE STOCK SCREENING BATCH.  CR-4410
001100* 09/02/22 R. FONTAINE    CR-4412  SKIP A DEFAULT SECTOR WHEN ITS  CR-4412
001200*                                  NAME ALREADY EXISTS ON FILE.    CR-4412
001300* 01/30/23 J. OKAFOR      CR-4518  LIST SECTORS IN NAME ORDER ON   CR-4518
001400*                                  THE CONSOLE FOR OPERATOR CHECK. CR-4518
001500* 11/14/98 J. OKAFOR      Y2K-003  REVIEWED -- NO 2-DIGIT YEAR     Y2K-003
001600*                                  FIELDS IN THIS PROGRAM.         Y2K-003
001700* 06/21/04 M. SALAZAR     CR-5120  ADDED RERUN SWITCH (UPSI-0) SO  CR-5120
001800*                                  OPERATIONS CAN FORCE A RESEED.  CR-5120
001900* 03/14/26 EOYELARAN      CR-5140  RESTORED AT-END/GO TO EXIT      CR-5140
002000*                                  CONVENTION ON THE SECTOR READ.  CR-5140
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  SECTSET.
002400 AUTHOR.         R. FONTAINE.
002500 INSTALLATION.   MIDSTATE TRUST AND INVESTMENT SERVICES.
002600 DATE-WRITTEN.   08/11/1992.
002700 DATE-COMPILED.
002800 SECURITY.       NON-CONFIDENTIAL.
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*-----------------------------------------------------------*
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS SW-FORCE-RESEED.
003900*-----------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*-----------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT SECTOR-FILE ASSIGN TO SECTFILE
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS SECTOR-FILE-STATUS.
004600*****************************************************************
004700 DATA DIVISION.
004800*-----------------------------------------------------------*
004900 FILE SECTION.
005000*-----------------------------------------------------------*
005100 FD  SECTOR-FILE
005200     RECORDING MODE IS F.
005300     COPY SECTOR.
005400*-----------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------*
005700 01  WS-SWITCHES-MISC-FIELDS.
005800     05  SECTOR-FILE-STATUS          PIC X(02).
005900         88  SECTOR-FILE-OK                 VALUE '00'.
006000         88  SECTOR-FILE-EOF                VALUE '10'.
006100         88  SECTOR-FILE-NOT-FOUND          VALUE '35'.
006200     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
006300         88  SECTOR-EOF                      VALUE 'Y'.
006400     05  WS-DEFAULT-INDEX            PIC S9(02) COMP VALUE 0.
006500     05  WS-NEXT-SECTOR-ID           PIC S9(04) COMP VALUE 0.
006600     05  FILLER                      PIC X(10).
006700 01  WS-SECT-HOLD-ENTRY.
006800     05  WS-HOLD-ID                   PIC 9(04).
006900     05  WS-HOLD-NAME                 PIC X(30).
007000     05  WS-HOLD-DESC                 PIC X(60).
007100     05  WS-HOLD-AVG-PE                PIC S9(05)V9(02).
007200     05  WS-HOLD-AVG-PB                PIC S9(05)V9(02).
007300     05  WS-HOLD-AVG-DIV               PIC S9(05)V9(02).
007400     05  FILLER                       PIC X(05).
007500*-----------------------------------------------------------*
007600     COPY SECTTBL.
007700*-----------------------------------------------------------*
007800* DATE WORK AREA -- COMMON SHOP DATE-BREAKDOWN PATTERN.
007900*-----------------------------------------------------------*
008000 01  WS-CURRENT-DATE-DATA.
008100     05  WS-CURRENT-YEAR             PIC 9(04).
008200     05  WS-CURRENT-MONTH            PIC 9(02).
008300     05  WS-CURRENT-DAY              PIC 9(02).
008400     05  FILLER                      PIC X(13).
008500 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-DATA.
008600     05  WS-CURRENT-DATE-CCYYMMDD    PIC 9(08).
008700     05  FILLER                      PIC X(13).
008800 01  WS-TODAY-YYMMDD.
008900     05  WS-TODAY-YY                 PIC 9(02).
009000     05  WS-TODAY-MM                 PIC 9(02).
009100     05  WS-TODAY-DD                 PIC 9(02).
009200 01  WS-TODAY-CENTURY                PIC 9(02).
009300*-----------------------------------------------------------*
009400* THE TEN DEFAULT SECTORS, PER THE SHOP'S STANDING RATIO
009500* TABLE -- SEE CR-4410.  SECTOR IDS 1 THRU 10 ARE ASSIGNED
009600* IN THIS ORDER WHEN THE FILE IS BUILT FROM SCRATCH.
009700*-----------------------------------------------------------*
009800 01  WS-DEFAULT-SECTOR-TABLE.
009900     05  WS-DEFAULT-SECTOR OCCURS 10 TIMES.
010000         10  WS-DFT-NAME             PIC X(30).
010100         10  WS-DFT-DESC             PIC X(60).
010200         10  WS-DFT-AVG-PE           PIC S9(05)V9(02).
010300         10  WS-DFT-AVG-PB           PIC S9(05)V9(02).
010400         10  WS-DFT-AVG-DIV          PIC S9(05)V9(02).
010500         10  FILLER                  PIC X(05).
010600 01  WS-DEFAULT-SECTOR-ALT REDEFINES WS-DEFAULT-SECTOR-TABLE.
010700     05  WS-DFT-ENTRY-X OCCURS 10 TIMES PIC X(116).
010800*-----------------------------------------------------------*
010900* THIS AREA REDEFINES THE TABLE ABOVE SO THE TEN DEFAULT
011000* ENTRIES CAN CARRY VALUE CLAUSES -- THE SHOP'S COMPILER
011100* WON'T TAKE A VALUE CLAUSE ON AN ITEM SUBORDINATE TO AN
011200* OCCURS, SO THE SEED DATA IS LAID DOWN FLAT HERE INSTEAD.
011300*-----------------------------------------------------------*
011400 01  WS-DEFAULT-SECTOR-LOAD-AREA REDEFINES
011500                                  WS-DEFAULT-SECTOR-TABLE.
011600     05  FILLER PIC X(30) VALUE 'Technology'.
011700     05  FILLER PIC X(60) VALUE
011800         'Software, hardware and semiconductor issuers'.
011900     05  FILLER PIC S9(05)V9(02) VALUE +2850.
012000     05  FILLER PIC S9(05)V9(02) VALUE +420.
012100     05  FILLER PIC S9(05)V9(02) VALUE +180.
012200     05  FILLER PIC X(05) VALUE SPACES.
012300*
012400     05  FILLER PIC X(30) VALUE 'Healthcare'.
012500     05  FILLER PIC X(60) VALUE
012600         'Pharmaceuticals, providers and medical device issuers'.
012700     05  FILLER PIC S9(05)V9(02) VALUE +2230.
012800     05  FILLER PIC S9(05)V9(02) VALUE +310.
012900     05  FILLER PIC S9(05)V9(02) VALUE +240.
013000     05  FILLER PIC X(05) VALUE SPACES.
013100*
013200     05  FILLER PIC X(30) VALUE 'Financials'.
013300     05  FILLER PIC X(60) VALUE
013400         'Banks, insurers and other lenders'.
013500     05  FILLER PIC S9(05)V9(02) VALUE +1280.
013600     05  FILLER PIC S9(05)V9(02) VALUE +110.
013700     05  FILLER PIC S9(05)V9(02) VALUE +320.
013800     05  FILLER PIC X(05) VALUE SPACES.
013900*
014000     05  FILLER PIC X(30) VALUE 'Consumer Discretionary'.
014100     05  FILLER PIC X(60) VALUE
014200         'Retailers, autos and other non-essential goods issuers'.
014300     05  FILLER PIC S9(05)V9(02) VALUE +1870.
014400     05  FILLER PIC S9(05)V9(02) VALUE +280.
014500     05  FILLER PIC S9(05)V9(02) VALUE +210.
014600     05  FILLER PIC X(05) VALUE SPACES.
014700*
014800     05  FILLER PIC X(30) VALUE 'Consumer Staples'.
014900     05  FILLER PIC X(60) VALUE
015000         'Food, beverage and household-goods issuers'.
015100     05  FILLER PIC S9(05)V9(02) VALUE +1940.
015200     05  FILLER PIC S9(05)V9(02) VALUE +350.
015300     05  FILLER PIC S9(05)V9(02) VALUE +280.
015400     05  FILLER PIC X(05) VALUE SPACES.
015500*
015600     05  FILLER PIC X(30) VALUE 'Industrials'.
015700     05  FILLER PIC X(60) VALUE
015800         'Manufacturers, machinery and transport issuers'.
015900     05  FILLER PIC S9(05)V9(02) VALUE +1690.
016000     05  FILLER PIC S9(05)V9(02) VALUE +210.
016100     05  FILLER PIC S9(05)V9(02) VALUE +250.
016200     05  FILLER PIC X(05) VALUE SPACES.
016300*
016400     05  FILLER PIC X(30) VALUE 'Energy'.
016500     05  FILLER PIC X(60) VALUE
016600         'Oil, gas and energy-services issuers'.
016700     05  FILLER PIC S9(05)V9(02) VALUE +1420.
016800     05  FILLER PIC S9(05)V9(02) VALUE +130.
016900     05  FILLER PIC S9(05)V9(02) VALUE +410.
017000     05  FILLER PIC X(05) VALUE SPACES.
017100*
017200     05  FILLER PIC X(30) VALUE 'Materials'.
017300     05  FILLER PIC X(60) VALUE
017400         'Chemicals, metals and mining issuers'.
017500     05  FILLER PIC S9(05)V9(02) VALUE +1560.
017600     05  FILLER PIC S9(05)V9(02) VALUE +180.
017700     05  FILLER PIC S9(05)V9(02) VALUE +300.
017800     05  FILLER PIC X(05) VALUE SPACES.
017900*
018000     05  FILLER PIC X(30) VALUE 'Utilities'.
018100     05  FILLER PIC X(60) VALUE
018200         'Electric, gas and water utility issuers'.
018300     05  FILLER PIC S9(05)V9(02) VALUE +1830.
018400     05  FILLER PIC S9(05)V9(02) VALUE +140.
018500     05  FILLER PIC S9(05)V9(02) VALUE +380.
018600     05  FILLER PIC X(05) VALUE SPACES.
018700*
018800     05  FILLER PIC X(30) VALUE 'Real Estate'.
018900     05  FILLER PIC X(60) VALUE
019000         'REITs and real-estate operating issuers'.
019100     05  FILLER PIC S9(05)V9(02) VALUE +2510.
019200     05  FILLER PIC S9(05)V9(02) VALUE +120.
019300     05  FILLER PIC S9(05)V9(02) VALUE +430.
019400     05  FILLER PIC X(05) VALUE SPACES.
019500*****************************************************************
019600 PROCEDURE DIVISION.
019700*-----------------------------------------------------------*
019800 0000-MAIN-PARAGRAPH.
019900*-----------------------------------------------------------*
020000     PERFORM 1000-OPEN-AND-LOAD-SECTORS.
020100     IF SECT-TABLE-COUNT < 1
020200         PERFORM 1200-SEED-DEFAULT-SECTORS.
020300     PERFORM 2000-LIST-SECTORS-BY-NAME.
020400     PERFORM 3000-CLOSE-FILES.
020500     GOBACK.
020600*-----------------------------------------------------------*
020700 1000-OPEN-AND-LOAD-SECTORS.
020800*-----------------------------------------------------------*
020900     ACCEPT WS-TODAY-YYMMDD      FROM DATE.
021000     IF WS-TODAY-YY < 50
021100         MOVE 20                 TO WS-TODAY-CENTURY
021200     ELSE
021300         MOVE 19                 TO WS-TODAY-CENTURY
021400     END-IF.
021500     COMPUTE WS-CURRENT-YEAR = (WS-TODAY-CENTURY * 100)
021600                                 + WS-TODAY-YY.
021700     MOVE WS-TODAY-MM             TO WS-CURRENT-MONTH.
021800     MOVE WS-TODAY-DD             TO WS-CURRENT-DAY.
021900     MOVE ZERO                   TO SECT-TABLE-COUNT
022000                                     WS-NEXT-SECTOR-ID.
022100     OPEN INPUT SECTOR-FILE.
022200     IF SECTOR-FILE-NOT-FOUND
022300         DISPLAY 'SECTSET: SECTOR-FILE NOT FOUND -- WILL SEED.'
022400     ELSE
022500         PERFORM 1100-LOAD-SECTOR-TABLE THRU 1100-EXIT
022600             UNTIL SECTOR-EOF.
022700*-----------------------------------------------------------*
022800* 03/14/26 EOYELARAN  CR-5140  RESTORED THE AT-END/GO TO           CR-5140
022900*                              EXIT CONVENTION ON THIS READ.       CR-5140
023000 1100-LOAD-SECTOR-TABLE.
023100*-----------------------------------------------------------*
023200     READ SECTOR-FILE
023300         AT END
023400             SET SECTOR-EOF TO TRUE
023500             GO TO 1100-EXIT
023600     END-READ.
023700     ADD 1                TO SECT-TABLE-COUNT.
023800     SET SECT-INDEX       TO SECT-TABLE-COUNT.
023900     MOVE SECT-ID         TO ST-ID(SECT-INDEX).
024000     MOVE SECT-NAME       TO ST-NAME(SECT-INDEX).
024100     MOVE SECT-DESC       TO ST-DESC(SECT-INDEX).
024200     MOVE SECT-AVG-PE-RATIO
024300                          TO ST-AVG-PE-RATIO(SECT-INDEX).
024400     MOVE SECT-AVG-PB-RATIO
024500                          TO ST-AVG-PB-RATIO(SECT-INDEX).
024600     MOVE SECT-AVG-DIV-YIELD
024700                          TO ST-AVG-DIV-YIELD(SECT-INDEX).
024800     IF SECT-ID > WS-NEXT-SECTOR-ID
024900         MOVE SECT-ID     TO WS-NEXT-SECTOR-ID
025000     END-IF.
025100*-----------------------------------------------------------*
025200 1100-EXIT.
025300*-----------------------------------------------------------*
025400     EXIT.
025500*-----------------------------------------------------------*
025600 1200-SEED-DEFAULT-SECTORS.
025700*-----------------------------------------------------------*
025800     IF NOT SECTOR-FILE-NOT-FOUND
025900         CLOSE SECTOR-FILE.
026000     OPEN OUTPUT SECTOR-FILE.
026100     MOVE ZERO                   TO SECT-TABLE-COUNT.
026200     PERFORM 1210-WRITE-ONE-DEFAULT
026300         VARYING WS-DEFAULT-INDEX FROM 1 BY 1
026400         UNTIL WS-DEFAULT-INDEX > 10.
026500     CLOSE SECTOR-FILE.
026600     OPEN INPUT SECTOR-FILE.
026700*-----------------------------------------------------------*
026800 1210-WRITE-ONE-DEFAULT.
026900*-----------------------------------------------------------*
027000     SET SECT-INDEX TO 1.
027100     SEARCH SECT-TABLE
027200         AT END
027300             PERFORM 1220-BUILD-AND-WRITE-DEFAULT
027400         WHEN ST-NAME(SECT-INDEX) =
027500              WS-DFT-NAME(WS-DEFAULT-INDEX)
027600             CONTINUE.
027700*-----------------------------------------------------------*
027800 1220-BUILD-AND-WRITE-DEFAULT.
027900*-----------------------------------------------------------*
028000     ADD 1                       TO SECT-TABLE-COUNT.
028100     MOVE SECT-TABLE-COUNT       TO SECT-ID.
028200     MOVE WS-DFT-NAME(WS-DEFAULT-INDEX)    TO SECT-NAME.
028300     MOVE WS-DFT-DESC(WS-DEFAULT-INDEX)    TO SECT-DESC.
028400     MOVE WS-DFT-AVG-PE(WS-DEFAULT-INDEX)  TO SECT-AVG-PE-RATIO.
028500     MOVE WS-DFT-AVG-PB(WS-DEFAULT-INDEX)  TO SECT-AVG-PB-RATIO.
028600     MOVE WS-DFT-AVG-DIV(WS-DEFAULT-INDEX) TO SECT-AVG-DIV-YIELD.
028700     WRITE SECT-REC.
028800     SET SECT-INDEX              TO SECT-TABLE-COUNT.
028900     MOVE SECT-ID                TO ST-ID(SECT-INDEX).
029000     MOVE SECT-NAME               TO ST-NAME(SECT-INDEX).
029100     MOVE SECT-DESC               TO ST-DESC(SECT-INDEX).
029200     MOVE SECT-AVG-PE-RATIO       TO ST-AVG-PE-RATIO(SECT-INDEX).
029300     MOVE SECT-AVG-PB-RATIO       TO ST-AVG-PB-RATIO(SECT-INDEX).
029400     MOVE SECT-AVG-DIV-YIELD     TO ST-AVG-DIV-YIELD(SECT-INDEX).
029500*-----------------------------------------------------------*
029600 2000-LIST-SECTORS-BY-NAME.
029700*-----------------------------------------------------------*
029800* A SIMPLE OPERATOR LISTING -- SORTED BY NAME, NOT BY THE
029900* SECTOR-ID KEY -- SO THE RUN SHEET CAN BE EYEBALLED.
030000*-----------------------------------------------------------*
030100     PERFORM 2100-SORT-TABLE-BY-NAME.
030200     PERFORM 2200-DISPLAY-ONE-SECTOR
030300         VARYING SECT-INDEX FROM 1 BY 1
030400         UNTIL SECT-INDEX > SECT-TABLE-COUNT.
030500*-----------------------------------------------------------*
030600 2100-SORT-TABLE-BY-NAME.
030700*-----------------------------------------------------------*
030800     PERFORM 2110-BUBBLE-PASS
030900         VARYING WS-DEFAULT-INDEX FROM 1 BY 1
031000         UNTIL WS-DEFAULT-INDEX >= SECT-TABLE-COUNT.
031100*-----------------------------------------------------------*
031200 2110-BUBBLE-PASS.
031300*-----------------------------------------------------------*
031400     PERFORM 2120-COMPARE-AND-SWAP
031500         VARYING SECT-INDEX FROM 1 BY 1
031600         UNTIL SECT-INDEX >= SECT-TABLE-COUNT.
031700*-----------------------------------------------------------*
031800 2120-COMPARE-AND-SWAP.
031900*-----------------------------------------------------------*
032000     IF ST-NAME(SECT-INDEX) > ST-NAME(SECT-INDEX + 1)
032100         MOVE SECT-TABLE(SECT-INDEX)     TO WS-SECT-HOLD-ENTRY
032200         MOVE SECT-TABLE(SECT-INDEX + 1) TO SECT-TABLE(SECT-INDEX)
032300         MOVE WS-SECT-HOLD-ENTRY         TO SECT-TABLE(SECT-INDEX + 1)
032400     END-IF.
032500*-----------------------------------------------------------*
032600 2200-DISPLAY-ONE-SECTOR.
032700*-----------------------------------------------------------*
032800     DISPLAY ST-ID(SECT-INDEX) ' ' ST-NAME(SECT-INDEX)
032900             ' PE=' ST-AVG-PE-RATIO(SECT-INDEX)
033000             ' PB=' ST-AVG-PB-RATIO(SECT-INDEX)
033100             ' DIV=' ST-AVG-DIV-YIELD(SECT-INDEX).
033200*-----------------------------------------------------------*
033300 3000-CLOSE-FILES.
033400*-----------------------------------------------------------*
033500     CLOSE SECTOR-FILE.
