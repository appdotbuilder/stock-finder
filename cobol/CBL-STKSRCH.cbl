000100*****************************************************************
000200* PROGRAM NAME:    STKSRCH
000300* ORIGINAL AUTHOR: E. OYELARAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/14/92 E. OYELARAN    CR-4430  CREATED -- LOADS EVERY ACTIVE   CR-4430
000900*                                  STOCK INTO STK-TABLE-AREA AND   CR-4430
001000*                                  APPLIES THE FILTER CRITERIA.    CR-4430
001100* 04/11/95 E. OYELARAN    CR-4448  SORT SURVIVORS ON THE CALLER-   CR-4448
001200*                                  CHOSEN NUMERIC FIELD, EITHER    CR-4448
001300*                                  DIRECTION; MISSING LAST.        CR-4448
001400* 11/20/98 E. OYELARAN    Y2K-006  CONFIRMED NO 2-DIGIT YEAR DATA  Y2K-006
001500*                                  ANYWHERE IN THIS SUBPROGRAM.    Y2K-006
001600* 09/14/22 RFONTAINE     CR-4430  RENAMED FROM STKREAD TO          CR-4430
001700*                                  STKSRCH; DROPPED VSAM KEYED     CR-4430
001800*                                  READ -- STOCK-MASTER IS PLAIN   CR-4430
001900*                                  SEQUENTIAL ON THIS BOX.         CR-4430
002000* 03/14/26 EOYELARAN     CR-5140  RESTORED AT-END/GO TO EXIT       CR-5140
002100*                                  CONVENTION ON THE STOCK READ;   CR-5140
002200*                                  SKIP THE SORT WHEN NO SURVIVOR  CR-5140
002300*                                  FLAG IS SET; DROPPED THE DEAD   CR-5140
002400*                                  PROGRAM-ACTION SWITCH -- THE    CR-5140
002500*                                  CALLER HAS NEVER PASSED IN      CR-5140
002600*                                  ANYTHING BUT A LOAD REQUEST.    CR-5140
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  STKSRCH.
003000 AUTHOR.         E. OYELARAN.
003100 INSTALLATION.   MIDSTATE TRUST AND INVESTMENT SERVICES.
003200 DATE-WRITTEN.   09/14/1992.
003300 DATE-COMPILED.
003400 SECURITY.       NON-CONFIDENTIAL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*-----------------------------------------------------------*
004000 SOURCE-COMPUTER.  IBM-3081.
004100 OBJECT-COMPUTER.  IBM-3081.
004200 SPECIAL-NAMES.
004300     CLASS WS-UPPER-ALPHA-CLASS IS 'A' THRU 'Z'.
004400*-----------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*-----------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT STOCK-MASTER ASSIGN TO STOCKMST
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS STOCK-MASTER-STATUS.
005100*****************************************************************
005200 DATA DIVISION.
005300*-----------------------------------------------------------*
005400 FILE SECTION.
005500*-----------------------------------------------------------*
005600 FD  STOCK-MASTER
005700     RECORDING MODE IS F.
005800     COPY STOCK.
005900*-----------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100*-----------------------------------------------------------*
006200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006300     05  STOCK-MASTER-STATUS         PIC X(02).
006400         88 STOCK-MASTER-OK                 VALUE '00'.
006500     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
006600         88 STOCK-MASTER-EOF                VALUE 'Y'.
006700     05  WS-SORT-INDEX                PIC S9(04) COMP VALUE 0.
006800     05  WS-COMPARE-RESULT             PIC S9(01) COMP VALUE 0.
006900     05  FILLER                      PIC X(10).
007000*-----------------------------------------------------------*
007100* UPPER-CASED COPIES OF THE SEARCH STRINGS -- BUILT ONCE SO
007200* THE PER-STOCK COMPARE LOOP DOES NOT RE-FOLD CASE EACH TIME.
007300*-----------------------------------------------------------*
007400 01  WS-UC-TICKER-SEARCH           PIC X(10).
007500 01  WS-UC-COMPANY-SEARCH          PIC X(40).
007600 01  WS-UC-WORK-TICKER             PIC X(10).
007700 01  WS-UC-WORK-COMPANY            PIC X(40).
007800 01  WS-LOWER-ALPHABET             PIC X(26)
007900     VALUE 'abcdefghijklmnopqrstuvwxyz'.
008000 01  WS-UPPER-ALPHABET-ALT REDEFINES WS-LOWER-ALPHABET.
008100     05  FILLER                     PIC X(26).
008200 01  WS-UPPER-ALPHABET              PIC X(26)
008300     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008400*-----------------------------------------------------------*
008500* HOLD AREA FOR THE BUBBLE-SORT EXCHANGE -- SAME SHAPE AS
008600* ONE STK-TABLE ENTRY.
008700*-----------------------------------------------------------*
008800 01  WS-SORT-HOLD-AREA.
008900     05  WSH-STK-ID                  PIC 9(06).
009000     05  WSH-STK-TICKER               PIC X(10).
009100     05  WSH-STK-COMPANY-NAME         PIC X(40).
009200     05  WSH-STK-SECTOR-ID             PIC 9(04).
009300     05  WSH-STK-INDUSTRY             PIC X(30).
009400     05  WSH-STK-PE-RATIO             PIC S9(05)V9(02).
009500     05  WSH-STK-PB-RATIO             PIC S9(05)V9(02).
009600     05  WSH-STK-DIV-YIELD            PIC S9(05)V9(02).
009700     05  WSH-STK-MARKET-CAP           PIC 9(13).
009800     05  WSH-STK-MCAP-CATEGORY        PIC X(01).
009900     05  WSH-STK-CURRENT-PRICE        PIC 9(07)V9(02).
010000     05  WSH-STK-ACTIVE-FLAG          PIC X(01).
010100     05  FILLER                      PIC X(05).
010200 01  WS-SORT-HOLD-ALT REDEFINES WS-SORT-HOLD-AREA.
010300     05  WSH-ENTRY-X                  PIC X(140).
010400*-----------------------------------------------------------*
010500* HIGH/LOW SENTINEL VALUES USED WHEN A STOCK IS MISSING THE
010600* SORT FIELD -- MISSING ALWAYS SORTS LAST REGARDLESS OF
010700* DIRECTION (SEE CR-4448).
010800*-----------------------------------------------------------*
010900 01  WS-HIGH-SENTINEL               PIC S9(13)V9(02)
011000     VALUE 9999999999999.99.
011100 01  WS-LOW-SENTINEL                PIC S9(13)V9(02)
011200     VALUE -9999999999999.99.
011300 01  WS-SORT-KEY-THIS                PIC S9(13)V9(02).
011400 01  WS-SORT-KEY-NEXT                PIC S9(13)V9(02).
011500 01  WS-SORT-KEY-RESULT               PIC S9(13)V9(02).
011600 01  WS-KEY-SUBSCRIPT                 PIC S9(04) COMP.
011700*-----------------------------------------------------------*
011800* STANDALONE COUNTER/SWITCH -- NOT PART OF ANY GROUP, SO
011900* THEY ARE CARRIED AT THE 77 LEVEL PER SHOP CONVENTION.            CR-5140
012000*-----------------------------------------------------------*
012100 77  WS-ACTIVE-STOCK-COUNT           PIC S9(04) COMP VALUE 0.
012200 77  WS-SURVIVOR-SW                  PIC X(01) VALUE 'N'.
012300     88  WS-HAVE-A-SURVIVOR                VALUE 'Y'.
012400*-----------------------------------------------------------*
012500* GENERAL-PURPOSE SUBSTRING SCAN -- USED TO TEST WHETHER THE
012600* TICKER OR COMPANY-NAME SEARCH TEXT APPEARS ANYWHERE IN THE
012700* STOCK'S OWN TICKER/COMPANY-NAME.  NO INTRINSIC FUNCTION ON
012800* THIS COMPILER SO THE SCAN IS HAND-ROLLED -- SEE CR-4430.
012900*-----------------------------------------------------------*
013000 01  WS-SCAN-FIELD                  PIC X(40).
013100 01  WS-SCAN-FIELD-ALT REDEFINES WS-SCAN-FIELD.
013200     05  WS-SCAN-FIELD-FIRST-10       PIC X(10).
013300     05  FILLER                      PIC X(30).
013400 01  WS-SCAN-TARGET                 PIC X(40).
013500 01  WS-SCAN-TARGET-LEN              PIC S9(04) COMP.
013600 01  WS-SCAN-POS                    PIC S9(04) COMP.
013700 01  WS-SCAN-FOUND-SWITCH           PIC X(01).
013800     88  WS-SCAN-MATCH                    VALUE 'Y'.
013900 01  WS-TICKER-MATCH-SWITCH          PIC X(01).
014000     88  WS-TICKER-MATCHES                VALUE 'Y'.
014100 01  WS-COMPANY-MATCH-SWITCH          PIC X(01).
014200     88  WS-COMPANY-MATCHES               VALUE 'Y'.
014300*-----------------------------------------------------------*
014400 LINKAGE SECTION.
014500*-----------------------------------------------------------*
014600     COPY STOCKTBL.
014700     COPY FILTCRIT.
014800*****************************************************************
014900 PROCEDURE DIVISION USING STK-TABLE-CONTROL, STK-TABLE-AREA,
015000     FC-CRITERIA.
015100*-----------------------------------------------------------*
015200 0000-MAIN-ROUTINE.
015300*-----------------------------------------------------------*
015400* 03/14/26 EOYELARAN  CR-5140  SKIP THE SORT PASS ENTIRELY         CR-5140
015500*                              WHEN NOTHING SURVIVED THE           CR-5140
015600*                              FILTER -- NO SENSE BUBBLING AN      CR-5140
015700*                              EMPTY TABLE.                        CR-5140
015800     PERFORM 1000-INITIALIZATION.
015900     IF STOCK-MASTER-OK
016000         PERFORM 2000-LOAD-ACTIVE-STOCKS
016100         IF WS-HAVE-A-SURVIVOR
016200             PERFORM 4000-SORT-SURVIVORS
016300         END-IF
016400     END-IF.
016500     PERFORM 3000-CLOSE-FILES.
016600     GOBACK.
016700*-----------------------------------------------------------*
016800 1000-INITIALIZATION.
016900*-----------------------------------------------------------*
017000     OPEN INPUT STOCK-MASTER.
017100     MOVE ZERO TO STK-TABLE-SIZE.
017200     MOVE ZERO TO STK-MATCH-COUNT.
017300     PERFORM 1100-FOLD-SEARCH-STRINGS.
017400*-----------------------------------------------------------*
017500 1100-FOLD-SEARCH-STRINGS.
017600*-----------------------------------------------------------*
017700     MOVE FC-TICKER-SEARCH   TO WS-UC-TICKER-SEARCH.
017800     MOVE FC-COMPANY-SEARCH  TO WS-UC-COMPANY-SEARCH.
017900     INSPECT WS-UC-TICKER-SEARCH
018000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
018100     INSPECT WS-UC-COMPANY-SEARCH
018200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
018300*-----------------------------------------------------------*
018400 2000-LOAD-ACTIVE-STOCKS.
018500*-----------------------------------------------------------*
018600* 03/14/26 EOYELARAN  CR-5140  RESTORED THE AT-END/GO TO           CR-5140
018700*                              EXIT CONVENTION ON THIS READ.       CR-5140
018800     PERFORM 2100-READ-ONE-STOCK THRU 2100-EXIT
018900         UNTIL STOCK-MASTER-EOF.
019000*-----------------------------------------------------------*
019100 2100-READ-ONE-STOCK.
019200*-----------------------------------------------------------*
019300     READ STOCK-MASTER
019400         AT END
019500             SET STOCK-MASTER-EOF TO TRUE
019600             GO TO 2100-EXIT
019700     END-READ.
019800     IF STK-ACTIVE
019900         ADD 1 TO WS-ACTIVE-STOCK-COUNT
020000         PERFORM 2200-APPLY-FILTERS
020100     END-IF.
020200*-----------------------------------------------------------*
020300 2100-EXIT.
020400*-----------------------------------------------------------*
020500     EXIT.
020600*-----------------------------------------------------------*
020700 2200-APPLY-FILTERS.
020800*-----------------------------------------------------------*
020900     MOVE 'N' TO WS-TICKER-MATCH-SWITCH.
021000     MOVE 'N' TO WS-COMPANY-MATCH-SWITCH.
021100     IF FC-TICKER-SEARCH NOT = SPACES
021200         PERFORM 2210-TEST-TICKER-MATCH
021300     END-IF.
021400     IF FC-COMPANY-SEARCH NOT = SPACES
021500         PERFORM 2220-TEST-COMPANY-MATCH
021600     END-IF.
021700     IF  (FC-TICKER-SEARCH = SPACES OR WS-TICKER-MATCHES)
021800     AND (FC-COMPANY-SEARCH = SPACES OR WS-COMPANY-MATCHES)
021900     AND (FC-SECTOR-ID = 0 OR FC-SECTOR-ID = STK-SECTOR-ID)
022000     AND (FC-MCAP-CATEGORY = SPACE
022100             OR FC-MCAP-CATEGORY = STK-MCAP-CATEGORY)
022200     AND (FC-MAX-PE = 0 OR STK-PE-MISSING
022300             OR STK-PE-RATIO NOT > FC-MAX-PE)
022400     AND (FC-MAX-PB = 0 OR STK-PB-MISSING
022500             OR STK-PB-RATIO NOT > FC-MAX-PB)
022600     AND (FC-MIN-DIV = 0
022700             OR (NOT STK-DIV-MISSING
022800                 AND STK-DIV-YIELD NOT < FC-MIN-DIV))
022900         PERFORM 2300-ADD-SURVIVOR-TO-TABLE
023000     END-IF.
023100*-----------------------------------------------------------*
023200 2210-TEST-TICKER-MATCH.
023300*-----------------------------------------------------------*
023400     MOVE STK-TICKER             TO WS-UC-WORK-TICKER.
023500     INSPECT WS-UC-WORK-TICKER
023600         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
023700     MOVE SPACES                 TO WS-SCAN-FIELD.
023800     MOVE WS-UC-WORK-TICKER       TO WS-SCAN-FIELD.
023900     MOVE WS-UC-TICKER-SEARCH     TO WS-SCAN-TARGET.
024000     PERFORM 2900-SUBSTRING-SCAN.
024100     MOVE WS-SCAN-FOUND-SWITCH    TO WS-TICKER-MATCH-SWITCH.
024200*-----------------------------------------------------------*
024300 2220-TEST-COMPANY-MATCH.
024400*-----------------------------------------------------------*
024500     MOVE STK-COMPANY-NAME       TO WS-UC-WORK-COMPANY.
024600     INSPECT WS-UC-WORK-COMPANY
024700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
024800     MOVE WS-UC-WORK-COMPANY      TO WS-SCAN-FIELD.
024900     MOVE WS-UC-COMPANY-SEARCH    TO WS-SCAN-TARGET.
025000     PERFORM 2900-SUBSTRING-SCAN.
025100     MOVE WS-SCAN-FOUND-SWITCH    TO WS-COMPANY-MATCH-SWITCH.
025200*-----------------------------------------------------------*
025300 2900-SUBSTRING-SCAN.
025400*-----------------------------------------------------------*
025500     MOVE 40 TO WS-SCAN-TARGET-LEN.
025600     PERFORM 2910-TRIM-TARGET-LEN
025700         UNTIL WS-SCAN-TARGET-LEN = 0
025800         OR WS-SCAN-TARGET(WS-SCAN-TARGET-LEN:1) NOT = SPACE.
025900     MOVE 'N' TO WS-SCAN-FOUND-SWITCH.
026000     IF WS-SCAN-TARGET-LEN > 0
026100         PERFORM 2920-SCAN-ONE-POSITION
026200             VARYING WS-SCAN-POS FROM 1 BY 1
026300             UNTIL WS-SCAN-POS > (41 - WS-SCAN-TARGET-LEN)
026400                 OR WS-SCAN-MATCH
026500     END-IF.
026600*-----------------------------------------------------------*
026700 2910-TRIM-TARGET-LEN.
026800*-----------------------------------------------------------*
026900     SUBTRACT 1 FROM WS-SCAN-TARGET-LEN.
027000*-----------------------------------------------------------*
027100 2920-SCAN-ONE-POSITION.
027200*-----------------------------------------------------------*
027300     IF WS-SCAN-FIELD(WS-SCAN-POS:WS-SCAN-TARGET-LEN)
027400          = WS-SCAN-TARGET(1:WS-SCAN-TARGET-LEN)
027500         MOVE 'Y' TO WS-SCAN-FOUND-SWITCH
027600     END-IF.
027700*-----------------------------------------------------------*
027800 2300-ADD-SURVIVOR-TO-TABLE.
027900*-----------------------------------------------------------*
028000     SET WS-HAVE-A-SURVIVOR       TO TRUE.
028100     ADD 1                        TO STK-TABLE-SIZE.
028200     SET STK-TBL-IDX              TO STK-TABLE-SIZE.
028300     MOVE STK-ID                  TO TBL-STK-ID(STK-TBL-IDX).
028400     MOVE STK-TICKER               TO TBL-STK-TICKER(STK-TBL-IDX).
028500     MOVE STK-COMPANY-NAME         TO
028600                               TBL-STK-COMPANY-NAME(STK-TBL-IDX).
028700     MOVE STK-SECTOR-ID            TO
028800                               TBL-STK-SECTOR-ID(STK-TBL-IDX).
028900     MOVE STK-INDUSTRY             TO
029000                               TBL-STK-INDUSTRY(STK-TBL-IDX).
029100     MOVE STK-PE-RATIO             TO
029200                               TBL-STK-PE-RATIO(STK-TBL-IDX).
029300     MOVE STK-PB-RATIO             TO
029400                               TBL-STK-PB-RATIO(STK-TBL-IDX).
029500     MOVE STK-DIV-YIELD            TO
029600                               TBL-STK-DIV-YIELD(STK-TBL-IDX).
029700     MOVE STK-MARKET-CAP           TO
029800                               TBL-STK-MARKET-CAP(STK-TBL-IDX).
029900     MOVE STK-MCAP-CATEGORY        TO
030000                               TBL-STK-MCAP-CATEGORY(STK-TBL-IDX).
030100     MOVE STK-CURRENT-PRICE        TO
030200                               TBL-STK-CURRENT-PRICE(STK-TBL-IDX).
030300     MOVE STK-ACTIVE-FLAG          TO
030400                               TBL-STK-ACTIVE-FLAG(STK-TBL-IDX).
030500     ADD 1                        TO STK-MATCH-COUNT.
030600*-----------------------------------------------------------*
030700 3000-CLOSE-FILES.
030800*-----------------------------------------------------------*
030900     CLOSE STOCK-MASTER.
031000*-----------------------------------------------------------*
031100* THE SORT SECTION -- IN-TABLE BUBBLE SORT.  THE CALLER MAY
031200* NAME ANY NUMERIC FIELD AT RUN TIME, SO THE NATIVE SORT
031300* VERB (WHICH NEEDS A FIXED KEY AT COMPILE TIME) WILL NOT
031400* SERVE HERE -- SEE CR-4448.
031500*-----------------------------------------------------------*
031600 4000-SORT-SURVIVORS.
031700*-----------------------------------------------------------*
031800     IF STK-TABLE-SIZE > 1
031900         PERFORM 4100-BUBBLE-PASS
032000             VARYING WS-SORT-INDEX FROM 1 BY 1
032100             UNTIL WS-SORT-INDEX >= STK-TABLE-SIZE
032200     END-IF.
032300*-----------------------------------------------------------*
032400 4100-BUBBLE-PASS.
032500*-----------------------------------------------------------*
032600     PERFORM 4200-COMPARE-AND-SWAP
032700         VARYING STK-TBL-IDX FROM 1 BY 1
032800         UNTIL STK-TBL-IDX >= STK-TABLE-SIZE.
032900*-----------------------------------------------------------*
033000 4200-COMPARE-AND-SWAP.
033100*-----------------------------------------------------------*
033200     PERFORM 4300-LOAD-SORT-KEY-THIS.
033300     PERFORM 4400-LOAD-SORT-KEY-NEXT.
033400     MOVE 0 TO WS-COMPARE-RESULT.
033500     IF FC-SORT-ASCENDING
033600         IF WS-SORT-KEY-THIS > WS-SORT-KEY-NEXT
033700             MOVE 1 TO WS-COMPARE-RESULT
033800         END-IF
033900     ELSE
034000         IF WS-SORT-KEY-THIS < WS-SORT-KEY-NEXT
034100             MOVE 1 TO WS-COMPARE-RESULT
034200         END-IF
034300     END-IF.
034400     IF WS-COMPARE-RESULT = 1
034500         PERFORM 4500-EXCHANGE-ENTRIES
034600     END-IF.
034700*-----------------------------------------------------------*
034800 4300-LOAD-SORT-KEY-THIS.
034900*-----------------------------------------------------------*
035000     SET WS-KEY-SUBSCRIPT TO STK-TBL-IDX.
035100     PERFORM 4600-FIELD-VALUE-OR-SENTINEL.
035200     MOVE WS-SORT-KEY-RESULT TO WS-SORT-KEY-THIS.
035300*-----------------------------------------------------------*
035400 4400-LOAD-SORT-KEY-NEXT.
035500*-----------------------------------------------------------*
035600     SET WS-KEY-SUBSCRIPT TO STK-TBL-IDX.
035700     ADD 1 TO WS-KEY-SUBSCRIPT.
035800     PERFORM 4600-FIELD-VALUE-OR-SENTINEL.
035900     MOVE WS-SORT-KEY-RESULT TO WS-SORT-KEY-NEXT.
036000*-----------------------------------------------------------*
036100 4500-EXCHANGE-ENTRIES.
036200*-----------------------------------------------------------*
036300     MOVE TBL-STK-ID(STK-TBL-IDX)           TO WSH-STK-ID.
036400     MOVE TBL-STK-TICKER(STK-TBL-IDX)        TO WSH-STK-TICKER.
036500     MOVE TBL-STK-COMPANY-NAME(STK-TBL-IDX)  TO
036600                                              WSH-STK-COMPANY-NAME.
036700     MOVE TBL-STK-SECTOR-ID(STK-TBL-IDX)     TO WSH-STK-SECTOR-ID.
036800     MOVE TBL-STK-INDUSTRY(STK-TBL-IDX)      TO WSH-STK-INDUSTRY.
036900     MOVE TBL-STK-PE-RATIO(STK-TBL-IDX)       TO WSH-STK-PE-RATIO.
037000     MOVE TBL-STK-PB-RATIO(STK-TBL-IDX)       TO WSH-STK-PB-RATIO.
037100     MOVE TBL-STK-DIV-YIELD(STK-TBL-IDX)      TO WSH-STK-DIV-YIELD.
037200     MOVE TBL-STK-MARKET-CAP(STK-TBL-IDX)     TO WSH-STK-MARKET-CAP.
037300     MOVE TBL-STK-MCAP-CATEGORY(STK-TBL-IDX)  TO
037400                                              WSH-STK-MCAP-CATEGORY.
037500     MOVE TBL-STK-CURRENT-PRICE(STK-TBL-IDX)  TO
037600                                              WSH-STK-CURRENT-PRICE.
037700     MOVE TBL-STK-ACTIVE-FLAG(STK-TBL-IDX)    TO
037800                                              WSH-STK-ACTIVE-FLAG.
037900*
038000     MOVE TBL-STK-ID(STK-TBL-IDX + 1)
038100                      TO TBL-STK-ID(STK-TBL-IDX).
038200     MOVE TBL-STK-TICKER(STK-TBL-IDX + 1)
038300                      TO TBL-STK-TICKER(STK-TBL-IDX).
038400     MOVE TBL-STK-COMPANY-NAME(STK-TBL-IDX + 1)
038500                      TO TBL-STK-COMPANY-NAME(STK-TBL-IDX).
038600     MOVE TBL-STK-SECTOR-ID(STK-TBL-IDX + 1)
038700                      TO TBL-STK-SECTOR-ID(STK-TBL-IDX).
038800     MOVE TBL-STK-INDUSTRY(STK-TBL-IDX + 1)
038900                      TO TBL-STK-INDUSTRY(STK-TBL-IDX).
039000     MOVE TBL-STK-PE-RATIO(STK-TBL-IDX + 1)
039100                      TO TBL-STK-PE-RATIO(STK-TBL-IDX).
039200     MOVE TBL-STK-PB-RATIO(STK-TBL-IDX + 1)
039300                      TO TBL-STK-PB-RATIO(STK-TBL-IDX).
039400     MOVE TBL-STK-DIV-YIELD(STK-TBL-IDX + 1)
039500                      TO TBL-STK-DIV-YIELD(STK-TBL-IDX).
039600     MOVE TBL-STK-MARKET-CAP(STK-TBL-IDX + 1)
039700                      TO TBL-STK-MARKET-CAP(STK-TBL-IDX).
039800     MOVE TBL-STK-MCAP-CATEGORY(STK-TBL-IDX + 1)
039900                      TO TBL-STK-MCAP-CATEGORY(STK-TBL-IDX).
040000     MOVE TBL-STK-CURRENT-PRICE(STK-TBL-IDX + 1)
040100                      TO TBL-STK-CURRENT-PRICE(STK-TBL-IDX).
040200     MOVE TBL-STK-ACTIVE-FLAG(STK-TBL-IDX + 1)
040300                      TO TBL-STK-ACTIVE-FLAG(STK-TBL-IDX).
040400*
040500     MOVE WSH-STK-ID              TO TBL-STK-ID(STK-TBL-IDX + 1).
040600     MOVE WSH-STK-TICKER           TO
040700                               TBL-STK-TICKER(STK-TBL-IDX + 1).
040800     MOVE WSH-STK-COMPANY-NAME     TO
040900                               TBL-STK-COMPANY-NAME(STK-TBL-IDX + 1).
041000     MOVE WSH-STK-SECTOR-ID        TO
041100                               TBL-STK-SECTOR-ID(STK-TBL-IDX + 1).
041200     MOVE WSH-STK-INDUSTRY         TO
041300                               TBL-STK-INDUSTRY(STK-TBL-IDX + 1).
041400     MOVE WSH-STK-PE-RATIO         TO
041500                               TBL-STK-PE-RATIO(STK-TBL-IDX + 1).
041600     MOVE WSH-STK-PB-RATIO         TO
041700                               TBL-STK-PB-RATIO(STK-TBL-IDX + 1).
041800     MOVE WSH-STK-DIV-YIELD        TO
041900                               TBL-STK-DIV-YIELD(STK-TBL-IDX + 1).
042000     MOVE WSH-STK-MARKET-CAP       TO
042100                               TBL-STK-MARKET-CAP(STK-TBL-IDX + 1).
042200     MOVE WSH-STK-MCAP-CATEGORY    TO
042300                               TBL-STK-MCAP-CATEGORY(STK-TBL-IDX + 1).
042400     MOVE WSH-STK-CURRENT-PRICE    TO
042500                               TBL-STK-CURRENT-PRICE(STK-TBL-IDX + 1).
042600     MOVE WSH-STK-ACTIVE-FLAG      TO
042700                               TBL-STK-ACTIVE-FLAG(STK-TBL-IDX + 1).
042800*-----------------------------------------------------------*
042900 4600-FIELD-VALUE-OR-SENTINEL.
043000*-----------------------------------------------------------*
043100     IF FC-SORT-FIELD = 'PE'
043200         IF TBL-STK-PE-RATIO(WS-KEY-SUBSCRIPT) = 0
043300             MOVE WS-HIGH-SENTINEL TO WS-SORT-KEY-RESULT
043400         ELSE
043500             MOVE TBL-STK-PE-RATIO(WS-KEY-SUBSCRIPT)
043600                                    TO WS-SORT-KEY-RESULT
043700         END-IF
043800     ELSE
043900     IF FC-SORT-FIELD = 'PB'
044000         IF TBL-STK-PB-RATIO(WS-KEY-SUBSCRIPT) = 0
044100             MOVE WS-HIGH-SENTINEL TO WS-SORT-KEY-RESULT
044200         ELSE
044300             MOVE TBL-STK-PB-RATIO(WS-KEY-SUBSCRIPT)
044400                                    TO WS-SORT-KEY-RESULT
044500         END-IF
044600     ELSE
044700     IF FC-SORT-FIELD = 'DIV'
044800         IF TBL-STK-DIV-YIELD(WS-KEY-SUBSCRIPT) = 0
044900             MOVE WS-HIGH-SENTINEL TO WS-SORT-KEY-RESULT
045000         ELSE
045100             MOVE TBL-STK-DIV-YIELD(WS-KEY-SUBSCRIPT)
045200                                    TO WS-SORT-KEY-RESULT
045300         END-IF
045400     ELSE
045500         IF TBL-STK-MARKET-CAP(WS-KEY-SUBSCRIPT) = 0
045600             MOVE WS-HIGH-SENTINEL TO WS-SORT-KEY-RESULT
045700         ELSE
045800             MOVE TBL-STK-MARKET-CAP(WS-KEY-SUBSCRIPT)
045900                                    TO WS-SORT-KEY-RESULT
046000         END-IF
046100     END-IF
046200     END-IF
046300     END-IF.
