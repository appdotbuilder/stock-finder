000100*****************************************************************
000200* PROGRAM NAME:    STOCKLD
000300* ORIGINAL AUTHOR: R. FONTAINE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/14/92 R. FONTAINE    CR-4411  CREATED -- BUILDS THE STOCK     CR-4411
000900*                                  MASTER FILE FROM THE DAILY      CR-4411
001000*                                  VENDOR LOAD FILE (CSV FORMAT).  CR-4411
001100* 03/02/94 R. FONTAINE    CR-4425  DERIVE MARKET-CAP CATEGORY AT   CR-4425
001200*                                  LOAD TIME INSTEAD OF AT         CR-4425
001300*                                  SCREENING TIME.                 CR-4425
001400* 07/19/96 T. MBEKI       CR-4460  SKIP A LOAD RECORD WHOSE        CR-4460
001500*                                  TICKER ALREADY EXISTS ON THE    CR-4460
001600*                                  MASTER -- NO ERROR RAISED.      CR-4460
001700* 11/09/98 T. MBEKI       Y2K-004  CONFIRMED NO 2-DIGIT YEAR DATA  Y2K-004
001800*                                  IS CARRIED IN THE LOAD FILE.    Y2K-004
001900* 09/14/22 RFONTAINE     CR-4430  REWORKED RECORD LAYOUT TO        CR-4430
002000*                                  RESOLVE SECTOR BY NAME RATHER   CR-4430
002100*                                  THAN TAKING A RAW SECTOR-ID.    CR-4430
002200* 01/09/23 RFONTAINE     CR-4502  ADDED MCAP CATEGORY DERIVATION   CR-4502
002300*                                  RULES FOR MICRO AND UNKNOWN.    CR-4502
002400* 02/11/23 RFONTAINE     CR-4519  DO NOT RESEED WHEN THE MASTER    CR-4519
002500*                                  ALREADY HOLDS 10 OR MORE ROWS.  CR-4519
002600* 03/14/26 EOYELARAN     CR-5140  RESTORED THE AT-END/GO TO EXIT   CR-5140
002700*                                  CONVENTION ON THE VENDOR LOAD   CR-5140
002800*                                  READ -- AUDIT FOUND IT HAD      CR-5140
002900*                                  DRIFTED TO A BARE NOT-AT-END.   CR-5140
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  STOCKLD.
003300 AUTHOR.         R. FONTAINE.
003400 INSTALLATION.   MIDSTATE TRUST AND INVESTMENT SERVICES.
003500 DATE-WRITTEN.   08/14/1992.
003600 DATE-COMPILED.
003700 SECURITY.       NON-CONFIDENTIAL.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*-----------------------------------------------------------*
004300 SOURCE-COMPUTER.  IBM-3081.
004400 OBJECT-COMPUTER.  IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS WS-LOWER-CASE-CHARS IS 'a' THRU 'z'.
004800*-----------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*-----------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT STOCK-LOAD-FILE ASSIGN TO STOCKCSV
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS STOCK-LOAD-STATUS.
005500*
005600     SELECT STOCK-MASTER ASSIGN TO STOCKMST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS STOCK-MASTER-STATUS.
005900*
006000     SELECT SECTOR-FILE ASSIGN TO SECTFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS SECTOR-FILE-STATUS.
006300*****************************************************************
006400 DATA DIVISION.
006500*-----------------------------------------------------------*
006600 FILE SECTION.
006700*-----------------------------------------------------------*
006800 FD  STOCK-LOAD-FILE
006900     RECORDING MODE IS F.
007000 01  STOCK-LOAD-LINE                 PIC X(250).
007100 01  STOCK-LOAD-LINE-ALT REDEFINES STOCK-LOAD-LINE.
007200     05  SL-FIRST-BYTE                PIC X(01).
007300     05  FILLER                       PIC X(249).
007400*-----------------------------------------------------------*
007500 FD  STOCK-MASTER
007600     RECORDING MODE IS F.
007700     COPY STOCK.
007800*-----------------------------------------------------------*
007900 FD  SECTOR-FILE
008000     RECORDING MODE IS F.
008100     COPY SECTOR.
008200*-----------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400*-----------------------------------------------------------*
008500 01  WS-SWITCHES-MISC-FIELDS.
008600     05  STOCK-LOAD-STATUS           PIC X(02).
008700         88  STOCK-LOAD-OK                   VALUE '00'.
008800         88  STOCK-LOAD-EOF                  VALUE '10'.
008900     05  STOCK-MASTER-STATUS         PIC X(02).
009000         88  STOCK-MASTER-OK                 VALUE '00'.
009100         88  STOCK-MASTER-NOT-FOUND           VALUE '35'.
009200     05  SECTOR-FILE-STATUS          PIC X(02).
009300         88  SECTOR-FILE-OK                   VALUE '00'.
009400         88  SECTOR-FILE-EOF                  VALUE '10'.
009500     05  WS-LOAD-EOF-SW              PIC X(01) VALUE 'N'.
009600         88  STOCK-LOAD-AT-EOF               VALUE 'Y'.
009700     05  WS-MASTER-EOF-SW            PIC X(01) VALUE 'N'.
009800         88  STOCK-MASTER-AT-EOF             VALUE 'Y'.
009900     05  WS-RESEED-SW                PIC X(01) VALUE 'Y'.
010000         88  WS-RESEED-ALLOWED                VALUE 'Y'.
010100     05  WS-DUP-SW                   PIC X(01) VALUE 'N'.
010200         88  WS-TICKER-IS-DUPLICATE           VALUE 'Y'.
010300     05  WS-RECORD-COUNT             PIC S9(07) COMP VALUE 0.
010400     05  WS-SKIP-COUNT               PIC S9(07) COMP VALUE 0.
010500     05  WS-LOWER-TO-UPPER.
010600         10  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
010700     05  WS-UPPER-ALPHABET.
010800         10  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010900*-----------------------------------------------------------*
011000* STANDALONE COUNTER -- NOT PART OF ANY GROUP, SO IT IS
011100* CARRIED AT THE 77 LEVEL PER SHOP CONVENTION.                     CR-5140
011200*-----------------------------------------------------------*
011300 77  WS-DUPLICATE-TICKER-COUNT      PIC S9(07) COMP VALUE 0.
011400*-----------------------------------------------------------*
011500* CSV WORK FIELDS -- VENDOR LOAD LINE IS BROKEN APART HERE
011600* BEFORE THE NUMERIC FIELDS ARE RE-EDITED INTO STK-REC.
011700* LAYOUT:  TICKER, COMPANY, SECTOR-NAME, INDUSTRY, PE, PB,
011800*          DIV-YIELD, MARKET-CAP, PRICE.
011900*-----------------------------------------------------------*
012000 01  WS-CSV-FIELDS.
012100     05  WS-CSV-TICKER               PIC X(10).
012200     05  WS-CSV-COMPANY-NAME         PIC X(40).
012300     05  WS-CSV-SECTOR-NAME          PIC X(30).
012400     05  WS-CSV-INDUSTRY             PIC X(30).
012500     05  WS-CSV-PE-RATIO             PIC X(08).
012600     05  WS-CSV-PB-RATIO             PIC X(08).
012700     05  WS-CSV-DIV-YIELD            PIC X(08).
012800     05  WS-CSV-MARKET-CAP           PIC X(15).
012900     05  WS-CSV-CURRENT-PRICE        PIC X(10).
013000     05  FILLER                      PIC X(05).
013100 01  WS-CSV-FIELDS-ALT REDEFINES WS-CSV-FIELDS.
013200     05  WS-CSV-ENTRY-X              PIC X(164).
013300*-----------------------------------------------------------*
013400* NUMERIC EDIT AREA -- NO INTRINSIC FUNCTIONS ON THIS
013500* COMPILER, SO A MOVE INTO THIS SIGNED PICTURE DOES THE
013600* CONVERSION FROM DISPLAYED TEXT TO A USABLE NUMBER.
013700*-----------------------------------------------------------*
013800 01  WS-NUMERIC-EDIT-AREA            PIC S9(11)V9(02).
013900 01  WS-NUMERIC-EDIT-ALT REDEFINES WS-NUMERIC-EDIT-AREA.
014000     05  WS-NUM-WHOLE                PIC S9(11).
014100     05  WS-NUM-DECIMAL              PIC 9(02).
014200*-----------------------------------------------------------*
014300     COPY SECTTBL.
014400*-----------------------------------------------------------*
014500     COPY STOCKTBL.
014600*****************************************************************
014700 PROCEDURE DIVISION.
014800*-----------------------------------------------------------*
014900 0000-MAIN-PARAGRAPH.
015000*-----------------------------------------------------------*
015100     PERFORM 1000-OPEN-REFERENCE-FILES.
015200     PERFORM 1100-LOAD-SECTOR-TABLE.
015300     PERFORM 1200-LOAD-EXISTING-MASTER.
015400     IF STK-TABLE-SIZE >= 10
015500         SET WS-RESEED-ALLOWED TO FALSE
015600         DISPLAY 'STOCKLD: MASTER ALREADY HOLDS '
015700                 STK-TABLE-SIZE ' ROWS -- NO LOAD PERFORMED.'
015800     ELSE
015900         PERFORM 1300-OPEN-LOAD-FILE
016000         PERFORM 8000-READ-HEADER-LINE
016100         PERFORM 2000-LOAD-ONE-STOCK THRU 2000-EXIT
016200             UNTIL STOCK-LOAD-AT-EOF
016300         CLOSE STOCK-LOAD-FILE
016400         PERFORM 4000-REWRITE-MASTER-FILE
016500     END-IF.
016600     PERFORM 3000-CLOSE-FILES.
016700     DISPLAY 'STOCKLD: RECORDS LOADED  = ' WS-RECORD-COUNT.
016800     DISPLAY 'STOCKLD: RECORDS SKIPPED = ' WS-SKIP-COUNT.
016900     DISPLAY 'STOCKLD: DUPLICATE TICKERS = '
017000             WS-DUPLICATE-TICKER-COUNT.
017100     GOBACK.
017200*-----------------------------------------------------------*
017300 1000-OPEN-REFERENCE-FILES.
017400*-----------------------------------------------------------*
017500     OPEN INPUT SECTOR-FILE.
017600     MOVE ZERO TO STK-TABLE-SIZE.
017700*-----------------------------------------------------------*
017800 1100-LOAD-SECTOR-TABLE.
017900*-----------------------------------------------------------*
018000     MOVE ZERO TO SECT-TABLE-COUNT.
018100     PERFORM 1110-LOAD-ONE-SECTOR
018200         UNTIL SECTOR-FILE-EOF.
018300     CLOSE SECTOR-FILE.
018400*-----------------------------------------------------------*
018500 1110-LOAD-ONE-SECTOR.
018600*-----------------------------------------------------------*
018700     READ SECTOR-FILE
018800         AT END
018900             SET SECTOR-FILE-EOF TO TRUE
019000         NOT AT END
019100             ADD 1              TO SECT-TABLE-COUNT
019200             SET SECT-INDEX     TO SECT-TABLE-COUNT
019300             MOVE SECT-ID       TO ST-ID(SECT-INDEX)
019400             MOVE SECT-NAME     TO ST-NAME(SECT-INDEX)
019500     END-READ.
019600*-----------------------------------------------------------*
019700 1200-LOAD-EXISTING-MASTER.
019800*-----------------------------------------------------------*
019900     OPEN INPUT STOCK-MASTER.
020000     IF STOCK-MASTER-NOT-FOUND
020100         CONTINUE
020200     ELSE
020300         PERFORM 1210-LOAD-ONE-MASTER-ROW
020400             UNTIL STOCK-MASTER-AT-EOF
020500     END-IF.
020600     CLOSE STOCK-MASTER.
020700*-----------------------------------------------------------*
020800 1210-LOAD-ONE-MASTER-ROW.
020900*-----------------------------------------------------------*
021000     READ STOCK-MASTER
021100         AT END
021200             SET STOCK-MASTER-AT-EOF TO TRUE
021300         NOT AT END
021400             ADD 1                  TO STK-TABLE-SIZE
021500             SET STK-TBL-IDX        TO STK-TABLE-SIZE
021600             PERFORM 1220-COPY-MASTER-ROW-TO-TABLE
021700     END-READ.
021800*-----------------------------------------------------------*
021900 1220-COPY-MASTER-ROW-TO-TABLE.
022000*-----------------------------------------------------------*
022100     MOVE STK-ID              TO TBL-STK-ID(STK-TBL-IDX).
022200     MOVE STK-TICKER           TO TBL-STK-TICKER(STK-TBL-IDX).
022300     MOVE STK-COMPANY-NAME     TO
022400                               TBL-STK-COMPANY-NAME(STK-TBL-IDX).
022500     MOVE STK-SECTOR-ID        TO TBL-STK-SECTOR-ID(STK-TBL-IDX).
022600     MOVE STK-INDUSTRY         TO TBL-STK-INDUSTRY(STK-TBL-IDX).
022700     MOVE STK-PE-RATIO         TO TBL-STK-PE-RATIO(STK-TBL-IDX).
022800     MOVE STK-PB-RATIO         TO TBL-STK-PB-RATIO(STK-TBL-IDX).
022900     MOVE STK-DIV-YIELD        TO TBL-STK-DIV-YIELD(STK-TBL-IDX).
023000     MOVE STK-MARKET-CAP       TO TBL-STK-MARKET-CAP(STK-TBL-IDX).
023100     MOVE STK-MCAP-CATEGORY    TO
023200                               TBL-STK-MCAP-CATEGORY(STK-TBL-IDX).
023300     MOVE STK-CURRENT-PRICE    TO
023400                               TBL-STK-CURRENT-PRICE(STK-TBL-IDX).
023500     MOVE STK-ACTIVE-FLAG      TO
023600                               TBL-STK-ACTIVE-FLAG(STK-TBL-IDX).
023700*-----------------------------------------------------------*
023800 1300-OPEN-LOAD-FILE.
023900*-----------------------------------------------------------*
024000     OPEN INPUT STOCK-LOAD-FILE.
024100*-----------------------------------------------------------*
024200 2000-LOAD-ONE-STOCK.
024300*-----------------------------------------------------------*
024400* 03/14/26 EOYELARAN  CR-5140  RESTORED THE SHOP'S OLD             CR-5140
024500*                              AT-END/GO TO EXIT CONVENTION        CR-5140
024600*                              ON THIS READ -- SEE 2000-EXIT.      CR-5140
024700     READ STOCK-LOAD-FILE
024800         AT END
024900             SET STOCK-LOAD-AT-EOF TO TRUE
025000             GO TO 2000-EXIT
025100     END-READ.
025200     PERFORM 2100-PARSE-CSV-LINE.
025300     PERFORM 2150-UPPERCASE-TICKER.
025400     PERFORM 2160-CHECK-DUPLICATE-TICKER.
025500     IF WS-CSV-TICKER = SPACES
025600     OR WS-TICKER-IS-DUPLICATE
025700         ADD 1            TO WS-SKIP-COUNT
025800     ELSE
025900         ADD 1            TO STK-TABLE-SIZE
026000         SET STK-TBL-IDX  TO STK-TABLE-SIZE
026100         PERFORM 2200-BUILD-STOCK-RECORD
026200         PERFORM 2300-DERIVE-MCAP-CATEGORY
026300         ADD 1            TO WS-RECORD-COUNT
026400     END-IF.
026500*-----------------------------------------------------------*
026600 2000-EXIT.
026700*-----------------------------------------------------------*
026800     EXIT.
026900*-----------------------------------------------------------*
027000 2100-PARSE-CSV-LINE.
027100*-----------------------------------------------------------*
027200     MOVE SPACES TO WS-CSV-FIELDS.
027300     UNSTRING STOCK-LOAD-LINE
027400         DELIMITED BY ','
027500         INTO WS-CSV-TICKER,
027600              WS-CSV-COMPANY-NAME,
027700              WS-CSV-SECTOR-NAME,
027800              WS-CSV-INDUSTRY,
027900              WS-CSV-PE-RATIO,
028000              WS-CSV-PB-RATIO,
028100              WS-CSV-DIV-YIELD,
028200              WS-CSV-MARKET-CAP,
028300              WS-CSV-CURRENT-PRICE.
028400*-----------------------------------------------------------*
028500 2150-UPPERCASE-TICKER.
028600*-----------------------------------------------------------*
028700     INSPECT WS-CSV-TICKER
028800         CONVERTING WS-LOWER-TO-UPPER TO WS-UPPER-ALPHABET.
028900*-----------------------------------------------------------*
029000 2160-CHECK-DUPLICATE-TICKER.
029100*-----------------------------------------------------------*
029200     MOVE 'N' TO WS-DUP-SW.
029300     IF STK-TABLE-SIZE > 0
029400         PERFORM 2165-SCAN-FOR-DUPLICATE
029500             VARYING STK-TBL-IDX FROM 1 BY 1
029600             UNTIL STK-TBL-IDX > STK-TABLE-SIZE
029700             OR WS-TICKER-IS-DUPLICATE
029800     END-IF.
029900*-----------------------------------------------------------*
030000 2165-SCAN-FOR-DUPLICATE.
030100*-----------------------------------------------------------*
030200     IF TBL-STK-TICKER(STK-TBL-IDX) = WS-CSV-TICKER
030300         SET WS-TICKER-IS-DUPLICATE TO TRUE
030400         ADD 1 TO WS-DUPLICATE-TICKER-COUNT
030500     END-IF.
030600*-----------------------------------------------------------*
030700 2200-BUILD-STOCK-RECORD.
030800*-----------------------------------------------------------*
030900     MOVE STK-TABLE-SIZE              TO TBL-STK-ID(STK-TBL-IDX).
031000     MOVE WS-CSV-TICKER               TO
031100                                 TBL-STK-TICKER(STK-TBL-IDX).
031200     MOVE WS-CSV-COMPANY-NAME          TO
031300                                 TBL-STK-COMPANY-NAME(STK-TBL-IDX).
031400     PERFORM 2210-RESOLVE-SECTOR-NAME.
031500     MOVE WS-CSV-INDUSTRY              TO
031600                                 TBL-STK-INDUSTRY(STK-TBL-IDX).
031700     IF WS-CSV-PE-RATIO = SPACES OR '0' OR '0.00'
031800         MOVE ZERO          TO TBL-STK-PE-RATIO(STK-TBL-IDX)
031900     ELSE
032000         MOVE WS-CSV-PE-RATIO     TO WS-NUMERIC-EDIT-AREA
032100         MOVE WS-NUMERIC-EDIT-AREA
032200                            TO TBL-STK-PE-RATIO(STK-TBL-IDX)
032300     END-IF.
032400     IF WS-CSV-PB-RATIO = SPACES OR '0' OR '0.00'
032500         MOVE ZERO          TO TBL-STK-PB-RATIO(STK-TBL-IDX)
032600     ELSE
032700         MOVE WS-CSV-PB-RATIO     TO WS-NUMERIC-EDIT-AREA
032800         MOVE WS-NUMERIC-EDIT-AREA
032900                            TO TBL-STK-PB-RATIO(STK-TBL-IDX)
033000     END-IF.
033100     IF WS-CSV-DIV-YIELD = SPACES OR '0' OR '0.00'
033200         MOVE ZERO          TO TBL-STK-DIV-YIELD(STK-TBL-IDX)
033300     ELSE
033400         MOVE WS-CSV-DIV-YIELD    TO WS-NUMERIC-EDIT-AREA
033500         MOVE WS-NUMERIC-EDIT-AREA
033600                            TO TBL-STK-DIV-YIELD(STK-TBL-IDX)
033700     END-IF.
033800     IF WS-CSV-MARKET-CAP = SPACES
033900         MOVE ZERO          TO TBL-STK-MARKET-CAP(STK-TBL-IDX)
034000     ELSE
034100         MOVE WS-CSV-MARKET-CAP
034200                            TO TBL-STK-MARKET-CAP(STK-TBL-IDX)
034300     END-IF.
034400     MOVE WS-CSV-CURRENT-PRICE TO
034500                            TBL-STK-CURRENT-PRICE(STK-TBL-IDX).
034600     MOVE 'Y'               TO TBL-STK-ACTIVE-FLAG(STK-TBL-IDX).
034700*-----------------------------------------------------------*
034800 2210-RESOLVE-SECTOR-NAME.
034900*-----------------------------------------------------------*
035000     MOVE ZERO TO TBL-STK-SECTOR-ID(STK-TBL-IDX).
035100     IF WS-CSV-SECTOR-NAME NOT = SPACES
035200         SET SECT-INDEX TO 1
035300         SEARCH SECT-TABLE
035400             AT END
035500                 MOVE ZERO TO TBL-STK-SECTOR-ID(STK-TBL-IDX)
035600             WHEN ST-NAME(SECT-INDEX) = WS-CSV-SECTOR-NAME
035700                 MOVE ST-ID(SECT-INDEX)
035800                          TO TBL-STK-SECTOR-ID(STK-TBL-IDX)
035900         END-SEARCH
036000     END-IF.
036100*-----------------------------------------------------------*
036200 2300-DERIVE-MCAP-CATEGORY.
036300*-----------------------------------------------------------*
036400* THRESHOLDS PER THE SCREENING SPECIFICATION ON FILE WITH
036500* RESEARCH -- LARGE >= 10 BILLION, MID >= 2 BILLION,
036600* SMALL >= 300 MILLION, MICRO > ZERO, ELSE UNKNOWN.
036700*-----------------------------------------------------------*
036800     EVALUATE TRUE
036900         WHEN TBL-STK-MARKET-CAP(STK-TBL-IDX) = 0
037000             MOVE SPACE TO TBL-STK-MCAP-CATEGORY(STK-TBL-IDX)
037100         WHEN TBL-STK-MARKET-CAP(STK-TBL-IDX) >= 10000000000
037200             MOVE 'L'   TO TBL-STK-MCAP-CATEGORY(STK-TBL-IDX)
037300         WHEN TBL-STK-MARKET-CAP(STK-TBL-IDX) >= 2000000000
037400             MOVE 'M'   TO TBL-STK-MCAP-CATEGORY(STK-TBL-IDX)
037500         WHEN TBL-STK-MARKET-CAP(STK-TBL-IDX) >= 300000000
037600             MOVE 'S'   TO TBL-STK-MCAP-CATEGORY(STK-TBL-IDX)
037700         WHEN OTHER
037800             MOVE 'C'   TO TBL-STK-MCAP-CATEGORY(STK-TBL-IDX)
037900     END-EVALUATE.
038000*-----------------------------------------------------------*
038100 3000-CLOSE-FILES.
038200*-----------------------------------------------------------*
038300     CONTINUE.
038400*-----------------------------------------------------------*
038500 4000-REWRITE-MASTER-FILE.
038600*-----------------------------------------------------------*
038700     OPEN OUTPUT STOCK-MASTER.
038800     PERFORM 4100-WRITE-ONE-MASTER-ROW
038900         VARYING STK-TBL-IDX FROM 1 BY 1
039000         UNTIL STK-TBL-IDX > STK-TABLE-SIZE.
039100     CLOSE STOCK-MASTER.
039200*-----------------------------------------------------------*
039300 4100-WRITE-ONE-MASTER-ROW.
039400*-----------------------------------------------------------*
039500     MOVE ZEROES               TO STK-REC.
039600     MOVE TBL-STK-ID(STK-TBL-IDX)            TO STK-ID.
039700     MOVE TBL-STK-TICKER(STK-TBL-IDX)        TO STK-TICKER.
039800     MOVE TBL-STK-COMPANY-NAME(STK-TBL-IDX)  TO STK-COMPANY-NAME.
039900     MOVE TBL-STK-SECTOR-ID(STK-TBL-IDX)     TO STK-SECTOR-ID.
040000     MOVE TBL-STK-INDUSTRY(STK-TBL-IDX)      TO STK-INDUSTRY.
040100     MOVE TBL-STK-PE-RATIO(STK-TBL-IDX)      TO STK-PE-RATIO.
040200     MOVE TBL-STK-PB-RATIO(STK-TBL-IDX)      TO STK-PB-RATIO.
040300     MOVE TBL-STK-DIV-YIELD(STK-TBL-IDX)     TO STK-DIV-YIELD.
040400     MOVE TBL-STK-MARKET-CAP(STK-TBL-IDX)    TO STK-MARKET-CAP.
040500     MOVE TBL-STK-MCAP-CATEGORY(STK-TBL-IDX) TO STK-MCAP-CATEGORY.
040600     MOVE TBL-STK-CURRENT-PRICE(STK-TBL-IDX) TO STK-CURRENT-PRICE.
040700     MOVE TBL-STK-ACTIVE-FLAG(STK-TBL-IDX)   TO STK-ACTIVE-FLAG.
040800     WRITE STK-REC.
040900*-----------------------------------------------------------*
041000 8000-READ-HEADER-LINE.
041100*-----------------------------------------------------------*
041200* THE VENDOR FILE CARRIES A COLUMN-HEADING LINE 1 -- READ IT
041300* AND THROW IT AWAY BEFORE THE MAIN LOOP STARTS.
041400*-----------------------------------------------------------*
041500     READ STOCK-LOAD-FILE
041600         AT END
041700             SET STOCK-LOAD-AT-EOF TO TRUE
041800     END-READ.
