000100*----------------------------------------------------------*
000200* STK-TABLE-CONTROL / STK-TABLE-AREA -- IN-MEMORY COPY OF
000300* THE STOCK MASTER, PASSED ON THE LINKAGE SECTION BETWEEN
000400* STOCKFLT AND STKSRCH.
000500*----------------------------------------------------------*
000600* 09/14/22 RFONTAINE  CR-4430  ORIGINAL COPYBOOK.
000700* 01/09/23 RFONTAINE  CR-4502  ADDED MCAP CATEGORY FIELD.
000800* 03/14/26 EOYELARAN  CR-5140  DROPPED PROGRAM-ACTION -- STKSRCH   CR-5140
000900*                              HAS NEVER BEEN CALLED FOR ANY-      CR-5140
001000*                              THING BUT A FULL LOAD, SO THE       CR-5140
001100*                              SWITCH NEVER DID ANYTHING.          CR-5140
001200*----------------------------------------------------------*
001300 01  STK-TABLE-CONTROL.
001400     05  STK-TABLE-SIZE              PIC S9(04) COMP.
001500     05  STK-TABLE-INDEX              PIC S9(04) COMP.
001600     05  STK-MATCH-COUNT              PIC S9(04) COMP.
001700     05  FILLER                      PIC X(14).
001800*----------------------------------------------------------*
001900 01  STK-TABLE-AREA.
002000     05  STK-TABLE OCCURS 1 TO 2000 TIMES
002100                   DEPENDING ON STK-TABLE-SIZE
002200                   INDEXED BY STK-TBL-IDX.
002300         10  TBL-STK-ID               PIC 9(06).
002400         10  TBL-STK-TICKER           PIC X(10).
002500         10  TBL-STK-COMPANY-NAME     PIC X(40).
002600         10  TBL-STK-SECTOR-ID         PIC 9(04).
002700         10  TBL-STK-INDUSTRY         PIC X(30).
002800         10  TBL-STK-PE-RATIO         PIC S9(05)V9(02).
002900         10  TBL-STK-PB-RATIO         PIC S9(05)V9(02).
003000         10  TBL-STK-DIV-YIELD        PIC S9(05)V9(02).
003100         10  TBL-STK-MARKET-CAP       PIC 9(13).
003200         10  TBL-STK-MCAP-CATEGORY    PIC X(01).
003300         10  TBL-STK-CURRENT-PRICE    PIC 9(07)V9(02).
003400         10  TBL-STK-ACTIVE-FLAG      PIC X(01).
003500         10  FILLER                  PIC X(05).
