000100*----------------------------------------------------------*
000200* PRINTCTL -- STANDARD SHOP PAGE/LINE CONTROL FIELDS.
000300* COPIED INTO EVERY PROGRAM THAT WRITES A PRINTER FILE SO
000400* THE HEADING ROUTINES ALL WORK THE SAME WAY.
000500*----------------------------------------------------------*
000600* 06/19/89 T.HARGROVE           ORIGINAL COPYBOOK.
000700* 03/04/97 P.OYELARAN  REQ-8801  RAISED LINES-ON-PAGE TO 55.
000800*----------------------------------------------------------*
000900 01  PRINT-CONTROL-FIELDS.
001000     05  LINE-COUNT                  PIC S9(03) COMP VALUE 99.
001100     05  LINES-ON-PAGE               PIC S9(03) COMP VALUE 55.
001200     05  PAGE-COUNT                  PIC S9(05) COMP VALUE 1.
001300     05  LINE-SPACEING               PIC S9(02) COMP VALUE 1.
001400     05  FILLER                      PIC X(05).
