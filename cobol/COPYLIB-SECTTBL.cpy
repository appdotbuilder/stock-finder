000100*----------------------------------------------------------*
000200* SECT-TABLE -- IN-MEMORY TABLE OF SECTOR REFERENCE DATA.
000300* LOADED ONCE FROM SECTOR-FILE AND THEN SEARCHED BY ID OR
000400* BY NAME -- THE SHOP HAS NO INDEXED ORGANIZATION ON THIS
000500* BOX SO THE SMALL SECTOR FILE IS HELD ENTIRELY IN CORE.
000600*----------------------------------------------------------*
000700* 08/11/22 RFONTAINE  CR-4410  ORIGINAL COPYBOOK.
000800*----------------------------------------------------------*
000900 01  SECT-TABLE-CONTROL.
001000     05  SECT-TABLE-COUNT            PIC S9(03) COMP.
001100     05  FILLER                      PIC X(05).
001200 01  SECT-TABLE-AREA.
001300     05  SECT-TABLE OCCURS 20 TIMES
001400                    INDEXED BY SECT-INDEX.
001500         10  ST-ID                    PIC 9(04).
001600         10  ST-NAME                  PIC X(30).
001700         10  ST-DESC                  PIC X(60).
001800         10  ST-AVG-PE-RATIO          PIC S9(05)V9(02).
001900         10  ST-AVG-PB-RATIO          PIC S9(05)V9(02).
002000         10  ST-AVG-DIV-YIELD         PIC S9(05)V9(02).
002100         10  FILLER                  PIC X(05).
