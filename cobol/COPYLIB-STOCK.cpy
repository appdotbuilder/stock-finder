000100*----------------------------------------------------------*
000200* STK-REC -- STOCK MASTER RECORD.  ONE ROW PER TICKER IN
000300* THE SCREENING UNIVERSE.  KEYED LOGICALLY BY STK-TICKER
000400* (UNIQUE) AND BY STK-ID -- STOCK-MASTER HAS NO INDEXED
000500* ORGANIZATION ON THIS BOX SO IT IS READ ENTIRELY INTO THE
000600* STK-TABLE COPYBOOK AND SEARCHED THERE.
000700*----------------------------------------------------------*
000800* 08/11/22 RFONTAINE  CR-4410  ORIGINAL COPYBOOK.
000900* 01/09/23 RFONTAINE  CR-4502  ADDED STK-MCAP-CATEGORY.
001000* 02/03/23 RFONTAINE  CR-4518  ADDED STK-INDUSTRY.
001100*----------------------------------------------------------*
001200 01  STK-REC.
001300     05  STK-ID                      PIC 9(06).
001400     05  STK-TICKER                  PIC X(10).
001500     05  STK-COMPANY-NAME            PIC X(40).
001600     05  STK-SECTOR-ID                PIC 9(04).
001700     05  STK-INDUSTRY                PIC X(30).
001800     05  STK-PE-RATIO                PIC S9(05)V9(02).
001900         88  STK-PE-MISSING                 VALUE 0.
002000     05  STK-PB-RATIO                PIC S9(05)V9(02).
002100         88  STK-PB-MISSING                 VALUE 0.
002200     05  STK-DIV-YIELD               PIC S9(05)V9(02).
002300         88  STK-DIV-MISSING                VALUE 0.
002400     05  STK-MARKET-CAP              PIC 9(13).
002500         88  STK-MCAP-MISSING               VALUE 0.
002600     05  STK-MCAP-CATEGORY           PIC X(01).
002700         88  STK-MCAP-LARGE                 VALUE 'L'.
002800         88  STK-MCAP-MID                   VALUE 'M'.
002900         88  STK-MCAP-SMALL                 VALUE 'S'.
003000         88  STK-MCAP-MICRO                 VALUE 'C'.
003100         88  STK-MCAP-UNKNOWN               VALUE SPACE.
003200     05  STK-CURRENT-PRICE           PIC 9(07)V9(02).
003300     05  STK-ACTIVE-FLAG             PIC X(01).
003400         88  STK-ACTIVE                     VALUE 'Y'.
003500         88  STK-INACTIVE                   VALUE 'N'.
003600     05  FILLER                      PIC X(15).
