000100*****************************************************************
000200* PROGRAM NAME:    STOCKFLT
000300* ORIGINAL AUTHOR: R. FONTAINE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/14/92 R. FONTAINE    CR-4430  CREATED -- DRIVES STKSRCH TO    CR-4430
000900*                                  FILTER THE STOCK UNIVERSE BY    CR-4430
001000*                                  THE CRITERIA ON FILTCRIT-FILE.  CR-4430
001100* 04/11/95 R. FONTAINE    CR-4448  ADDED LIMIT/OFFSET PAGING OF    CR-4448
001200*                                  THE SURVIVING-RECORD LIST.      CR-4448
001300* 08/02/97 T. MBEKI       CR-4471  DEFAULT LIMIT TO 100 WHEN THE   CR-4471
001400*                                  CRITERIA FILE LEAVES IT ZERO.   CR-4471
001500* 12/03/98 T. MBEKI       Y2K-005  VERIFIED FILTCRIT-FILE CARRIES  Y2K-005
001600*                                  NO 2-DIGIT YEAR FIELDS.         Y2K-005
001700* 09/14/22 RFONTAINE     CR-4430  RENAMED LINKAGE COPYBOOKS TO     CR-4430
001800*                                  STOCKTBL/FILTCRIT FAMILY.       CR-4430
001900* 03/14/26 EOYELARAN     CR-5140  DROPPED THE MOVE OF 'LOAD' TO    CR-5140
002000*                                  PROGRAM-ACTION -- THE FIELD IS  CR-5140
002100*                                  GONE FROM STOCKTBL (SEE THAT    CR-5140
002200*                                  COPYBOOK'S OWN LOG).            CR-5140
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  STOCKFLT.
002600 AUTHOR.         R. FONTAINE.
002700 INSTALLATION.   MIDSTATE TRUST AND INVESTMENT SERVICES.
002800 DATE-WRITTEN.   09/14/1992.
002900 DATE-COMPILED.
003000 SECURITY.       NON-CONFIDENTIAL.
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*-----------------------------------------------------------*
003600 SOURCE-COMPUTER.  IBM-3081.
003700 OBJECT-COMPUTER.  IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS SW-DEBUG-DISPLAY.
004100*-----------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*-----------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT FILTCRIT-FILE ASSIGN TO FILTDD
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS FILTCRIT-STATUS.
004800*
004900     SELECT FILTER-OUT-FILE ASSIGN TO FILTOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS FILTER-OUT-STATUS.
005200*****************************************************************
005300 DATA DIVISION.
005400*-----------------------------------------------------------*
005500 FILE SECTION.
005600*-----------------------------------------------------------*
005700 FD  FILTCRIT-FILE
005800     RECORDING MODE IS F.
005900 01  FILTCRIT-LINE                   PIC X(120).
006000 01  FILTCRIT-LINE-ALT REDEFINES FILTCRIT-LINE.
006100     05  FL-FIRST-BYTE                PIC X(01).
006200     05  FILLER                       PIC X(119).
006300*-----------------------------------------------------------*
006400 FD  FILTER-OUT-FILE
006500     RECORDING MODE IS F.
006600 01  FILTER-OUT-LINE                 PIC X(132).
006700*-----------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*-----------------------------------------------------------*
007000 01  WS-SWITCHES-MISC-FIELDS.
007100     05  FILTCRIT-STATUS             PIC X(02).
007200         88  FILTCRIT-OK                      VALUE '00'.
007300         88  FILTCRIT-NOT-FOUND               VALUE '35'.
007400     05  FILTER-OUT-STATUS           PIC X(02).
007500         88  FILTER-OUT-OK                    VALUE '00'.
007600     05  WS-MATCH-INDEX               PIC S9(04) COMP VALUE 0.
007700     05  WS-OUTPUT-COUNT              PIC S9(04) COMP VALUE 0.
007800     05  WS-LAST-INDEX                PIC S9(04) COMP VALUE 0.
007900     05  FILLER                       PIC X(05).
008000*-----------------------------------------------------------*
008100* CRITERIA WORK AREA -- READ FROM THE PARAMETER FILE AS ONE
008200* DELIMITED LINE AND EDITED INTO FC-CRITERIA ON THE LINKAGE
008300* SECTION BELOW.
008400*-----------------------------------------------------------*
008500 01  WS-CRIT-FIELDS.
008600     05  WS-CRIT-TICKER               PIC X(10).
008700     05  WS-CRIT-COMPANY              PIC X(40).
008800     05  WS-CRIT-SECTOR-ID            PIC X(04).
008900     05  WS-CRIT-MCAP-CAT             PIC X(01).
009000     05  WS-CRIT-MAX-PE               PIC X(08).
009100     05  WS-CRIT-MAX-PB               PIC X(08).
009200     05  WS-CRIT-MIN-DIV              PIC X(08).
009300     05  WS-CRIT-SORT-FIELD           PIC X(10).
009400     05  WS-CRIT-SORT-DIR             PIC X(01).
009500     05  WS-CRIT-LIMIT                PIC X(05).
009600     05  WS-CRIT-OFFSET               PIC X(05).
009700     05  FILLER                       PIC X(10).
009800 01  WS-CRIT-FIELDS-ALT REDEFINES WS-CRIT-FIELDS.
009900     05  WS-CRIT-ENTRY-X              PIC X(110).
010000*-----------------------------------------------------------*
010100 01  WS-NUMERIC-EDIT-AREA             PIC S9(05)V9(02).
010200 01  WS-NUMERIC-EDIT-ALT REDEFINES WS-NUMERIC-EDIT-AREA.
010300     05  WS-NUM-WHOLE                  PIC S9(05).
010400     05  WS-NUM-DECIMAL                PIC 9(02).
010500*-----------------------------------------------------------*
010600* REPORT DETAIL LINE -- ONE ROW PER SURVIVING STOCK.
010700*-----------------------------------------------------------*
010800 01  WS-DETAIL-LINE.
010900     05  WSD-TICKER                   PIC X(10).
011000     05  FILLER                       PIC X(02).
011100     05  WSD-COMPANY                  PIC X(40).
011200     05  FILLER                       PIC X(02).
011300     05  WSD-SECTOR-ID                PIC ZZZ9.
011400     05  FILLER                       PIC X(02).
011500     05  WSD-MCAP-CAT                 PIC X(01).
011600     05  FILLER                       PIC X(02).
011700     05  WSD-PE                       PIC ZZ9.99-.
011800     05  FILLER                       PIC X(02).
011900     05  WSD-PB                       PIC ZZ9.99-.
012000     05  FILLER                       PIC X(02).
012100     05  WSD-DIV                      PIC ZZ9.99-.
012200     05  FILLER                       PIC X(30).
012300 01  WS-FOOTER-LINE.
012400     05  FILLER                       PIC X(25)
012500         VALUE 'TOTAL MATCHING RECORDS: '.
012600     05  WSF-MATCH-COUNT               PIC ZZZZ9.
012700     05  FILLER                       PIC X(102).
012800*-----------------------------------------------------------*
012900     COPY STOCKTBL.
013000*-----------------------------------------------------------*
013100     COPY FILTCRIT.
013200*****************************************************************
013300 PROCEDURE DIVISION.
013400*-----------------------------------------------------------*
013500 0000-MAIN-PARAGRAPH.
013600*-----------------------------------------------------------*
013700     PERFORM 1000-OPEN-FILES.
013800     PERFORM 1100-READ-CRITERIA-LINE.
013900     MOVE ZERO                   TO STK-TABLE-SIZE.
014000     CALL 'STKSRCH' USING STK-TABLE-CONTROL,
014100                           STK-TABLE-AREA,
014200                           FC-CRITERIA
014300     END-CALL.
014400     PERFORM 2000-WRITE-RESULTS.
014500     PERFORM 3000-CLOSE-FILES.
014600     DISPLAY 'STOCKFLT: MATCHES = ' STK-MATCH-COUNT.
014700     GOBACK.
014800*-----------------------------------------------------------*
014900 1000-OPEN-FILES.
015000*-----------------------------------------------------------*
015100     OPEN INPUT  FILTCRIT-FILE.
015200     OPEN OUTPUT FILTER-OUT-FILE.
015300*-----------------------------------------------------------*
015400 1100-READ-CRITERIA-LINE.
015500*-----------------------------------------------------------*
015600     MOVE SPACES TO FC-CRITERIA.
015700     MOVE ZERO   TO FC-SECTOR-ID FC-MAX-PE FC-MAX-PB FC-MIN-DIV
015800                    FC-LIMIT FC-OFFSET.
015900     IF FILTCRIT-NOT-FOUND
016000         MOVE 100 TO FC-LIMIT
016100     ELSE
016200         READ FILTCRIT-FILE
016300             AT END
016400                 MOVE 100 TO FC-LIMIT
016500             NOT AT END
016600                 PERFORM 1110-PARSE-CRITERIA-LINE
016700         END-READ
016800     END-IF.
016900*-----------------------------------------------------------*
017000 1110-PARSE-CRITERIA-LINE.
017100*-----------------------------------------------------------*
017200     UNSTRING FILTCRIT-LINE
017300         DELIMITED BY ','
017400         INTO WS-CRIT-TICKER,
017500              WS-CRIT-COMPANY,
017600              WS-CRIT-SECTOR-ID,
017700              WS-CRIT-MCAP-CAT,
017800              WS-CRIT-MAX-PE,
017900              WS-CRIT-MAX-PB,
018000              WS-CRIT-MIN-DIV,
018100              WS-CRIT-SORT-FIELD,
018200              WS-CRIT-SORT-DIR,
018300              WS-CRIT-LIMIT,
018400              WS-CRIT-OFFSET.
018500     MOVE WS-CRIT-TICKER          TO FC-TICKER-SEARCH.
018600     MOVE WS-CRIT-COMPANY         TO FC-COMPANY-SEARCH.
018700     MOVE WS-CRIT-MCAP-CAT        TO FC-MCAP-CATEGORY.
018800     MOVE WS-CRIT-SORT-FIELD      TO FC-SORT-FIELD.
018900     IF WS-CRIT-SORT-DIR = 'D'
019000         SET FC-SORT-DESCENDING TO TRUE
019100     ELSE
019200         SET FC-SORT-ASCENDING TO TRUE
019300     END-IF.
019400     IF WS-CRIT-SECTOR-ID NOT = SPACES
019500         MOVE WS-CRIT-SECTOR-ID   TO FC-SECTOR-ID
019600     END-IF.
019700     IF WS-CRIT-MAX-PE NOT = SPACES
019800         MOVE WS-CRIT-MAX-PE      TO WS-NUMERIC-EDIT-AREA
019900         MOVE WS-NUMERIC-EDIT-AREA TO FC-MAX-PE
020000     END-IF.
020100     IF WS-CRIT-MAX-PB NOT = SPACES
020200         MOVE WS-CRIT-MAX-PB      TO WS-NUMERIC-EDIT-AREA
020300         MOVE WS-NUMERIC-EDIT-AREA TO FC-MAX-PB
020400     END-IF.
020500     IF WS-CRIT-MIN-DIV NOT = SPACES
020600         MOVE WS-CRIT-MIN-DIV     TO WS-NUMERIC-EDIT-AREA
020700         MOVE WS-NUMERIC-EDIT-AREA TO FC-MIN-DIV
020800     END-IF.
020900     IF WS-CRIT-LIMIT = SPACES OR '0'
021000         MOVE 100                 TO FC-LIMIT
021100     ELSE
021200         MOVE WS-CRIT-LIMIT       TO FC-LIMIT
021300     END-IF.
021400     IF WS-CRIT-OFFSET NOT = SPACES
021500         MOVE WS-CRIT-OFFSET      TO FC-OFFSET
021600     END-IF.
021700*-----------------------------------------------------------*
021800 2000-WRITE-RESULTS.
021900*-----------------------------------------------------------*
022000     MOVE ZERO TO WS-OUTPUT-COUNT.
022100     COMPUTE WS-LAST-INDEX = FC-OFFSET + FC-LIMIT.
022200     IF WS-LAST-INDEX > STK-MATCH-COUNT
022300         MOVE STK-MATCH-COUNT TO WS-LAST-INDEX
022400     END-IF.
022500     PERFORM 2100-WRITE-ONE-RESULT-LINE
022600         VARYING WS-MATCH-INDEX FROM 1 BY 1
022700         UNTIL WS-MATCH-INDEX > STK-MATCH-COUNT.
022800     MOVE STK-MATCH-COUNT         TO WSF-MATCH-COUNT.
022900     MOVE WS-FOOTER-LINE          TO FILTER-OUT-LINE.
023000     WRITE FILTER-OUT-LINE.
023100*-----------------------------------------------------------*
023200 2100-WRITE-ONE-RESULT-LINE.
023300*-----------------------------------------------------------*
023400     IF WS-MATCH-INDEX > FC-OFFSET AND
023500        WS-MATCH-INDEX <= WS-LAST-INDEX
023600         SET STK-TBL-IDX TO WS-MATCH-INDEX
023700         MOVE SPACES               TO WS-DETAIL-LINE
023800         MOVE TBL-STK-TICKER(STK-TBL-IDX)  TO WSD-TICKER
023900         MOVE TBL-STK-COMPANY-NAME(STK-TBL-IDX) TO WSD-COMPANY
024000         MOVE TBL-STK-SECTOR-ID(STK-TBL-IDX)     TO WSD-SECTOR-ID
024100         MOVE TBL-STK-MCAP-CATEGORY(STK-TBL-IDX) TO WSD-MCAP-CAT
024200         MOVE TBL-STK-PE-RATIO(STK-TBL-IDX)      TO WSD-PE
024300         MOVE TBL-STK-PB-RATIO(STK-TBL-IDX)      TO WSD-PB
024400         MOVE TBL-STK-DIV-YIELD(STK-TBL-IDX)     TO WSD-DIV
024500         MOVE WS-DETAIL-LINE       TO FILTER-OUT-LINE
024600         WRITE FILTER-OUT-LINE
024700         ADD 1                     TO WS-OUTPUT-COUNT
024800     END-IF.
024900*-----------------------------------------------------------*
025000 3000-CLOSE-FILES.
025100*-----------------------------------------------------------*
025200     CLOSE FILTCRIT-FILE
025300           FILTER-OUT-FILE.
