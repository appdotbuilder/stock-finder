000100*****************************************************************
000200* PROGRAM NAME:    STOCKSCR
000300* ORIGINAL AUTHOR: T. MBEKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 10/02/92 T. MBEKI       CR-4441  CREATED -- UNDERVALUED-STOCK    CR-4441
000900*                                  SCREENING REPORT.  SCORES EACH  CR-4441
001000*                                  ACTIVE STOCK ON THREE VALUE     CR-4441
001100*                                  CRITERIA AND PRINTS THE         CR-4441
001200*                                  QUALIFIERS HIGH SCORE FIRST.    CR-4441
001300* 06/14/96 T. MBEKI       CR-4455  ADDED THE SECTOR-RELATIVE P/E   CR-4455
001400*                                  TEST -- PLAIN P/E ALONE WAS     CR-4455
001500*                                  FLAGGING TOO MANY CYCLICALS.    CR-4455
001600* 12/09/98 T. MBEKI       Y2K-007  REPLACED 2-DIGIT YEAR WINDOW    Y2K-007
001700*                                  ON THE REPORT HEADING DATE.     Y2K-007
001800* 02/11/23 RFONTAINE     CR-4441  RENAMED FROM COV19USA; DROPPED   CR-4441
001900*                                  THE STATE BREAKOUT, ADDED THE   CR-4441
002000*                                  SCORING SORT FOR THE SCREEN.    CR-4441
002100* 03/14/26 EOYELARAN     CR-5140  RESTORED AT-END/GO TO EXIT       CR-5140
002200*                                  CONVENTION ON THE SORT INPUT    CR-5140
002300*                                  PROCEDURE'S STOCK READ.         CR-5140
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  STOCKSCR.
002700 AUTHOR.         T. MBEKI.
002800 INSTALLATION.   MIDSTATE TRUST AND INVESTMENT SERVICES.
002900 DATE-WRITTEN.   10/02/1992.
003000 DATE-COMPILED.
003100 SECURITY.       NON-CONFIDENTIAL.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*-----------------------------------------------------------*
003700 SOURCE-COMPUTER.  IBM-3081.
003800 OBJECT-COMPUTER.  IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*-----------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*-----------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT STOCK-MASTER ASSIGN TO STOCKMST
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS STOCK-MASTER-STATUS.
004800     SELECT SECTOR-FILE ASSIGN TO SECTFILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS SECTOR-FILE-STATUS.
005100     SELECT SCREEN-REPORT ASSIGN TO SCRNRPT
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT SORT-FILE ASSIGN TO SCRSORT.
005400*****************************************************************
005500 DATA DIVISION.
005600*-----------------------------------------------------------*
005700 FILE SECTION.
005800*-----------------------------------------------------------*
005900 FD  STOCK-MASTER
006000     RECORDING MODE IS F.
006100     COPY STOCK.
006200*-----------------------------------------------------------*
006300 FD  SECTOR-FILE
006400     RECORDING MODE IS F.
006500     COPY SECTOR.
006600*-----------------------------------------------------------*
006700 FD  SCREEN-REPORT
006800     RECORDING MODE IS F.
006900 01  SCREEN-PRINT-RECORD.
007000     05  PRINT-LINE                  PIC X(132).
007100     05  FILLER                      PIC X(05).
007200*-----------------------------------------------------------*
007300 SD  SORT-FILE.
007400 01  SORT-RECORD.
007500     05  SR-SCORE                    PIC 9(03).
007600     05  SR-TICKER                    PIC X(10).
007700     05  SR-COMPANY-NAME               PIC X(40).
007800     05  SR-SECTOR-NAME                PIC X(30).
007900     05  SR-PE-RATIO                   PIC S9(05)V9(02).
008000     05  SR-PE-PRESENT                 PIC X(01).
008100     05  SR-PB-RATIO                   PIC S9(05)V9(02).
008200     05  SR-PB-PRESENT                 PIC X(01).
008300     05  SR-DIV-YIELD                  PIC S9(05)V9(02).
008400     05  SR-DIV-PRESENT                PIC X(01).
008500     05  SR-MARKET-CAP                 PIC 9(13).
008600     05  SR-CURRENT-PRICE              PIC 9(07)V9(02).
008700     05  SR-PE-FLAG                    PIC X(01).
008800     05  SR-PB-FLAG                    PIC X(01).
008900     05  SR-DIV-FLAG                   PIC X(01).
009000     05  FILLER                        PIC X(05).
009100*-----------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*-----------------------------------------------------------*
009400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009500     05  STOCK-MASTER-STATUS          PIC X(02).
009600         88  STOCK-MASTER-OK                 VALUE '00'.
009700     05  SECTOR-FILE-STATUS           PIC X(02).
009800         88  SECTOR-FILE-OK                  VALUE '00'.
009900     05  EOF-SWITCH                   PIC X(01) VALUE 'N'.
010000         88  STOCK-MASTER-EOF                VALUE 'Y'.
010100     05  SECTOR-EOF-SWITCH            PIC X(01) VALUE 'N'.
010200         88  SECTOR-EOF                      VALUE 'Y'.
010300     05  SORT-EOF-SWITCH               PIC X(01) VALUE 'N'.
010400         88  SORT-END-OF-FILE                VALUE 'Y'.
010500     05  WS-RANK-COUNTER               PIC S9(05) COMP VALUE 0.
010600     05  WS-SCREENED-COUNT             PIC S9(05) COMP VALUE 0.
010700     05  WS-QUALIFYING-COUNT           PIC S9(05) COMP VALUE 0.
010800     05  WS-PE-QUALIFY-COUNT           PIC S9(05) COMP VALUE 0.
010900     05  WS-PB-QUALIFY-COUNT           PIC S9(05) COMP VALUE 0.
011000     05  WS-DIV-QUALIFY-COUNT          PIC S9(05) COMP VALUE 0.
011100     05  FILLER                        PIC X(05).
011200*-----------------------------------------------------------*
011300* SCORING CONSTANTS -- CR-4441.  CHANGING THESE IS A BUSINESS
011400* DECISION, NOT A PROGRAMMING ONE -- SEE THE ANALYST GROUP
011500* BEFORE TOUCHING THEM.
011600*-----------------------------------------------------------*
011700 01  WS-SCORE-CONSTANTS.
011800     05  WS-MAX-PB-ALLOWED            PIC S9(05)V9(02)
011900         VALUE 1.50.
012000     05  WS-MIN-DIV-ALLOWED           PIC S9(05)V9(02)
012100         VALUE 3.00.
012200     05  WS-PE-SCORE-WEIGHT           PIC S9(03) COMP VALUE 40.
012300     05  WS-PB-SCORE-WEIGHT           PIC S9(03) COMP VALUE 40.
012400     05  WS-DIV-SCORE-WEIGHT          PIC S9(03) COMP VALUE 20.
012500     05  FILLER                      PIC X(05).
012600*-----------------------------------------------------------*
012700* ONE STOCK'S SCORE WORK AREA.
012800*-----------------------------------------------------------*
012900 01  WS-SCORE-WORK-AREA.
013000     05  WS-WORK-SCORE                PIC S9(03) COMP VALUE 0.
013100     05  WS-PE-FLAG-SW                PIC X(01).
013200         88  WS-PE-QUALIFIES                 VALUE 'Y'.
013300     05  WS-PB-FLAG-SW                PIC X(01).
013400         88  WS-PB-QUALIFIES                 VALUE 'Y'.
013500     05  WS-DIV-FLAG-SW                PIC X(01).
013600         88  WS-DIV-QUALIFIES                VALUE 'Y'.
013700     05  FILLER                        PIC X(05).
013800*-----------------------------------------------------------*
013900* HEADING LINES -- SAME LAYOUT HABIT AS THE OLD STATE-BY-
014000* STATE COVID REPORT THIS PROGRAM WAS BUILT FROM.
014100*-----------------------------------------------------------*
014200 01  HEADING-LINE-1.
014300     05  FILLER                      PIC X(01) VALUE SPACE.
014400     05  FILLER                      PIC X(12) VALUE 'TODAYS DATE:'.
014500     05  HL1-MONTH-OUT                PIC XX.
014600     05  FILLER                      PIC X     VALUE '/'.
014700     05  HL1-DAY-OUT                  PIC XX.
014800     05  FILLER                      PIC X     VALUE '/'.
014900     05  HL1-YEAR-OUT                 PIC XXXX.
015000     05  FILLER                      PIC X(10) VALUE SPACE.
015100     05  FILLER                      PIC X(30)
015200         VALUE 'UNDERVALUED-STOCK SCREEN     '.
015300     05  FILLER                      PIC X(05) VALUE 'PAGE:'.
015400     05  HL1-PAGE-NUM                 PIC ZZZZ9.
015500     05  FILLER                      PIC X(40) VALUE SPACE.
015600 01  HEADING-LINE-2.
015700     05  FILLER  PIC X(07) VALUE 'RANK  '.
015800     05  FILLER  PIC X(12) VALUE 'TICKER  '.
015900     05  FILLER  PIC X(31) VALUE 'COMPANY'.
016000     05  FILLER  PIC X(21) VALUE 'SECTOR'.
016100     05  FILLER  PIC X(08) VALUE '   P/E'.
016200     05  FILLER  PIC X(08) VALUE '   P/B'.
016300     05  FILLER  PIC X(09) VALUE '    DIV'.
016400     05  FILLER  PIC X(13) VALUE ' MARKET CAP'.
016500     05  FILLER  PIC X(11) VALUE '    PRICE'.
016600     05  FILLER  PIC X(03) VALUE 'PE'.
016700     05  FILLER  PIC X(03) VALUE 'PB'.
016800     05  FILLER  PIC X(03) VALUE 'DV'.
016900     05  FILLER  PIC X(05) VALUE 'SCORE'.
017000 01  HEADING-LINE-3.
017100     05  FILLER  PIC X(07) VALUE '----  '.
017200     05  FILLER  PIC X(12) VALUE '------  '.
017300     05  FILLER  PIC X(31) VALUE '-------'.
017400     05  FILLER  PIC X(21) VALUE '------'.
017500     05  FILLER  PIC X(08) VALUE '   ---'.
017600     05  FILLER  PIC X(08) VALUE '   ---'.
017700     05  FILLER  PIC X(09) VALUE '    ---'.
017800     05  FILLER  PIC X(13) VALUE ' ----------'.
017900     05  FILLER  PIC X(11) VALUE '    -----'.
018000     05  FILLER  PIC X(03) VALUE '--'.
018100     05  FILLER  PIC X(03) VALUE '--'.
018200     05  FILLER  PIC X(03) VALUE '--'.
018300     05  FILLER  PIC X(05) VALUE '-----'.
018400*-----------------------------------------------------------*
018500* FOOTER TOTALS LINE.
018600*-----------------------------------------------------------*
018700 01  WS-FOOTER-LINE-1.
018800     05  FILLER                      PIC X(25)
018900         VALUE 'STOCKS SCREENED.......: '.
019000     05  WSF-SCREENED-O               PIC ZZZZ9.
019100     05  FILLER                      PIC X(102).
019200 01  WS-FOOTER-LINE-2.
019300     05  FILLER                      PIC X(25)
019400         VALUE 'STOCKS QUALIFYING......: '.
019500     05  WSF-QUALIFYING-O             PIC ZZZZ9.
019600     05  FILLER                      PIC X(101).
019700 01  WS-FOOTER-LINE-3.
019800     05  FILLER                      PIC X(25)
019900         VALUE 'QUALIFIED ON P/E TEST..: '.
020000     05  WSF-PE-O                     PIC ZZZZ9.
020100     05  FILLER                      PIC X(101).
020200 01  WS-FOOTER-LINE-4.
020300     05  FILLER                      PIC X(25)
020400         VALUE 'QUALIFIED ON P/B TEST..: '.
020500     05  WSF-PB-O                     PIC ZZZZ9.
020600     05  FILLER                      PIC X(101).
020700 01  WS-FOOTER-LINE-5.
020800     05  FILLER                      PIC X(25)
020900         VALUE 'QUALIFIED ON DIV TEST..: '.
021000     05  WSF-DIV-O                    PIC ZZZZ9.
021100     05  FILLER                      PIC X(101).
021200*-----------------------------------------------------------*
021300 01  WS-CURRENT-DATE-DATA.
021400     05  WS-CURRENT-YEAR              PIC 9(04).
021500     05  WS-CURRENT-MONTH             PIC 9(02).
021600     05  WS-CURRENT-DAY               PIC 9(02).
021700     05  FILLER                      PIC X(13).
021800 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-DATA.
021900     05  WS-CURRENT-DATE-CCYYMMDD     PIC 9(08).
022000     05  FILLER                      PIC X(13).
022100 01  WS-TODAY-YYMMDD.
022200     05  WS-TODAY-YY                  PIC 9(02).
022300     05  WS-TODAY-MM                  PIC 9(02).
022400     05  WS-TODAY-DD                  PIC 9(02).
022500 01  WS-TODAY-CENTURY                PIC 9(02).
022600*-----------------------------------------------------------*
022700* MARKET-CAP ABBREVIATION WORK AREA -- T/B/M SUFFIX SAME AS
022800* CBL-STOCKLD'S CATEGORY THRESHOLDS (CR-4502).
022900*-----------------------------------------------------------*
023000 01  WS-MCAP-ABBREV-AREA.
023100     05  WS-MCAP-DIGITS               PIC 9(13).
023200     05  WS-MCAP-DIVIDED               PIC 9(09).
023300 01  WS-MCAP-ABBREV-ALT REDEFINES WS-MCAP-ABBREV-AREA.
023400     05  FILLER                      PIC X(22).
023500 01  WS-MCAP-DISPLAY-AREA.
023600     05  WS-MCAP-NUM-OUT              PIC Z(10)9.
023700     05  WS-MCAP-SUFFIX                PIC X(01).
023800     05  FILLER                       PIC X(05).
023900*-----------------------------------------------------------*
024000* NUMERIC-EDITED WORK FIELDS -- A RATIO OR SCORE MOVED
024100* STRAIGHT INTO AN ALPHANUMERIC REPORT FIELD LOSES ITS
024200* DECIMAL POINT, SO WE EDIT IT HERE FIRST (CR-4441).
024300*-----------------------------------------------------------*
024400 01  WS-EDIT-WORK-AREA.
024500     05  WS-EDIT-RATIO-OUT            PIC ZZZ9.99.
024600     05  WS-EDIT-SCORE-OUT            PIC ZZZ9.
024700     05  WS-EDIT-PRICE-OUT            PIC ZZZZZZ9.99.
024800 01  WS-EDIT-WORK-ALT REDEFINES WS-EDIT-WORK-AREA.
024900     05  FILLER                      PIC X(21).
025000*-----------------------------------------------------------*
025100     COPY SECTTBL.
025200     COPY SCRNFMT.
025300     COPY PRNTCTL.
025400*****************************************************************
025500 PROCEDURE DIVISION.
025600*-----------------------------------------------------------*
025700 0000-MAIN-PROCESSING.
025800*-----------------------------------------------------------*
025900     PERFORM 1000-OPEN-FILES.
026000     PERFORM 1100-LOAD-SECTOR-TABLE.
026100     SORT SORT-FILE
026200         ON DESCENDING KEY SR-SCORE
026300         INPUT PROCEDURE IS 2000-SCREEN-INPUT-PROCEDURE
026400         OUTPUT PROCEDURE IS 3000-PRINT-SORT-FILE.
026500     PERFORM 3900-PRINT-FOOTER-TOTALS.
026600     PERFORM 4000-CLOSE-FILES.
026700     GOBACK.
026800*-----------------------------------------------------------*
026900 1000-OPEN-FILES.
027000*-----------------------------------------------------------*
027100     OPEN INPUT  STOCK-MASTER
027200                 SECTOR-FILE.
027300     OPEN OUTPUT SCREEN-REPORT.
027400     ACCEPT WS-TODAY-YYMMDD       FROM DATE.
027500     IF WS-TODAY-YY < 50
027600         MOVE 20                  TO WS-TODAY-CENTURY
027700     ELSE
027800         MOVE 19                  TO WS-TODAY-CENTURY
027900     END-IF.
028000     COMPUTE WS-CURRENT-YEAR = (WS-TODAY-CENTURY * 100)
028100                                 + WS-TODAY-YY.
028200     MOVE WS-TODAY-MM              TO WS-CURRENT-MONTH.
028300     MOVE WS-TODAY-DD              TO WS-CURRENT-DAY.
028400     MOVE WS-CURRENT-YEAR          TO HL1-YEAR-OUT.
028500     MOVE WS-CURRENT-MONTH          TO HL1-MONTH-OUT.
028600     MOVE WS-CURRENT-DAY            TO HL1-DAY-OUT.
028700     MOVE ZERO                     TO SECT-TABLE-COUNT.
028800*-----------------------------------------------------------*
028900 1100-LOAD-SECTOR-TABLE.
029000*-----------------------------------------------------------*
029100     PERFORM 1110-READ-ONE-SECTOR
029200         UNTIL SECTOR-EOF.
029300*-----------------------------------------------------------*
029400 1110-READ-ONE-SECTOR.
029500*-----------------------------------------------------------*
029600     READ SECTOR-FILE
029700         AT END
029800             SET SECTOR-EOF TO TRUE
029900         NOT AT END
030000             ADD 1                 TO SECT-TABLE-COUNT
030100             SET SECT-INDEX        TO SECT-TABLE-COUNT
030200             MOVE SECT-ID          TO ST-ID(SECT-INDEX)
030300             MOVE SECT-NAME        TO ST-NAME(SECT-INDEX)
030400             MOVE SECT-DESC        TO ST-DESC(SECT-INDEX)
030500             MOVE SECT-AVG-PE-RATIO TO
030600                                   ST-AVG-PE-RATIO(SECT-INDEX)
030700             MOVE SECT-AVG-PB-RATIO TO
030800                                   ST-AVG-PB-RATIO(SECT-INDEX)
030900             MOVE SECT-AVG-DIV-YIELD TO
031000                                   ST-AVG-DIV-YIELD(SECT-INDEX)
031100     END-READ.
031200*-----------------------------------------------------------*
031300* INPUT PROCEDURE OF THE SORT -- READS EVERY ACTIVE STOCK,
031400* SCORES IT, AND RELEASES ONLY THE ONES WITH SCORE > 0 --
031500* SEE CR-4441.
031600*-----------------------------------------------------------*
031700 2000-SCREEN-INPUT-PROCEDURE SECTION.
031800*-----------------------------------------------------------*
031900* 03/14/26 EOYELARAN  CR-5140  RESTORED THE AT-END/GO TO           CR-5140
032000*                              EXIT CONVENTION ON THIS READ.       CR-5140
032100     PERFORM 2010-READ-ONE-STOCK THRU 2010-EXIT
032200         UNTIL STOCK-MASTER-EOF.
032300 2000-DUMMY SECTION.
032400*-----------------------------------------------------------*
032500 2010-READ-ONE-STOCK.
032600*-----------------------------------------------------------*
032700     READ STOCK-MASTER
032800         AT END
032900             SET STOCK-MASTER-EOF TO TRUE
033000             GO TO 2010-EXIT
033100     END-READ.
033200     IF STK-ACTIVE
033300         ADD 1             TO WS-SCREENED-COUNT
033400         PERFORM 2100-SCORE-ONE-STOCK
033500     END-IF.
033600*-----------------------------------------------------------*
033700 2010-EXIT.
033800*-----------------------------------------------------------*
033900     EXIT.
034000*-----------------------------------------------------------*
034100 2100-SCORE-ONE-STOCK.
034200*-----------------------------------------------------------*
034300     MOVE ZERO                     TO WS-WORK-SCORE.
034400     MOVE 'N'                      TO WS-PE-FLAG-SW.
034500     MOVE 'N'                      TO WS-PB-FLAG-SW.
034600     MOVE 'N'                      TO WS-DIV-FLAG-SW.
034700     PERFORM 2110-TEST-PE-CRITERION.
034800     PERFORM 2120-TEST-PB-CRITERION.
034900     PERFORM 2130-TEST-DIV-CRITERION.
035000     IF WS-WORK-SCORE > 0
035100         ADD 1                     TO WS-QUALIFYING-COUNT
035200         PERFORM 2200-BUILD-SORT-RECORD
035300         PERFORM 9200-RELEASE-SORT-RECORD
035400     END-IF.
035500*-----------------------------------------------------------*
035600 2110-TEST-PE-CRITERION.
035700*-----------------------------------------------------------*
035800     SET SECT-INDEX TO 1.
035900     IF NOT STK-PE-MISSING
036000         SEARCH SECT-TABLE
036100             WHEN ST-ID(SECT-INDEX) = STK-SECTOR-ID
036200                 IF ST-AVG-PE-RATIO(SECT-INDEX) > 0
036300                 AND STK-PE-RATIO < ST-AVG-PE-RATIO(SECT-INDEX)
036400                     MOVE 'Y'      TO WS-PE-FLAG-SW
036500                     ADD 1         TO WS-PE-QUALIFY-COUNT
036600                     ADD WS-PE-SCORE-WEIGHT TO WS-WORK-SCORE
036700                 END-IF
036800         END-SEARCH
036900     END-IF.
037000*-----------------------------------------------------------*
037100 2120-TEST-PB-CRITERION.
037200*-----------------------------------------------------------*
037300     IF NOT STK-PB-MISSING
037400     AND STK-PB-RATIO < WS-MAX-PB-ALLOWED
037500         MOVE 'Y'                  TO WS-PB-FLAG-SW
037600         ADD 1                     TO WS-PB-QUALIFY-COUNT
037700         ADD WS-PB-SCORE-WEIGHT    TO WS-WORK-SCORE
037800     END-IF.
037900*-----------------------------------------------------------*
038000 2130-TEST-DIV-CRITERION.
038100*-----------------------------------------------------------*
038200     IF NOT STK-DIV-MISSING
038300     AND STK-DIV-YIELD NOT < WS-MIN-DIV-ALLOWED
038400         MOVE 'Y'                  TO WS-DIV-FLAG-SW
038500         ADD 1                     TO WS-DIV-QUALIFY-COUNT
038600         ADD WS-DIV-SCORE-WEIGHT   TO WS-WORK-SCORE
038700     END-IF.
038800*-----------------------------------------------------------*
038900 2200-BUILD-SORT-RECORD.
039000*-----------------------------------------------------------*
039100     MOVE WS-WORK-SCORE            TO SR-SCORE.
039200     MOVE STK-TICKER               TO SR-TICKER.
039300     MOVE STK-COMPANY-NAME         TO SR-COMPANY-NAME.
039400     PERFORM 2210-RESOLVE-SECTOR-NAME.
039500     MOVE STK-PE-RATIO             TO SR-PE-RATIO.
039600     MOVE STK-PB-RATIO             TO SR-PB-RATIO.
039700     MOVE STK-DIV-YIELD            TO SR-DIV-YIELD.
039800     MOVE STK-MARKET-CAP           TO SR-MARKET-CAP.
039900     MOVE STK-CURRENT-PRICE        TO SR-CURRENT-PRICE.
040000     MOVE 'N'                      TO SR-PE-PRESENT
040100                                       SR-PB-PRESENT
040200                                       SR-DIV-PRESENT.
040300     IF NOT STK-PE-MISSING  MOVE 'Y' TO SR-PE-PRESENT END-IF.
040400     IF NOT STK-PB-MISSING  MOVE 'Y' TO SR-PB-PRESENT END-IF.
040500     IF NOT STK-DIV-MISSING MOVE 'Y' TO SR-DIV-PRESENT END-IF.
040600     MOVE WS-PE-FLAG-SW             TO SR-PE-FLAG.
040700     MOVE WS-PB-FLAG-SW             TO SR-PB-FLAG.
040800     MOVE WS-DIV-FLAG-SW            TO SR-DIV-FLAG.
040900*-----------------------------------------------------------*
041000 2210-RESOLVE-SECTOR-NAME.
041100*-----------------------------------------------------------*
041200     MOVE SPACES                   TO SR-SECTOR-NAME.
041300     SET SECT-INDEX TO 1.
041400     SEARCH SECT-TABLE
041500         WHEN ST-ID(SECT-INDEX) = STK-SECTOR-ID
041600             MOVE ST-NAME(SECT-INDEX) TO SR-SECTOR-NAME
041700     END-SEARCH.
041800*-----------------------------------------------------------*
041900* OUTPUT PROCEDURE OF THE SORT -- RETURNS HIGH-SCORE-FIRST
042000* AND PRINTS THE DETAIL LINE, NUMBERING THE RANK AS IT GOES.
042100*-----------------------------------------------------------*
042200 3000-PRINT-SORT-FILE SECTION.
042300*-----------------------------------------------------------*
042400     PERFORM 8200-RETURN-SORT-RECORD.
042500     PERFORM 3100-PRINT-ONE-DETAIL-LINE
042600         UNTIL SORT-END-OF-FILE.
042700 3000-DUMMY SECTION.
042800*-----------------------------------------------------------*
042900 3100-PRINT-ONE-DETAIL-LINE.
043000*-----------------------------------------------------------*
043100     ADD 1                         TO WS-RANK-COUNTER.
043200     MOVE SPACES                   TO SCR-DETAIL-LINE.
043300     MOVE WS-RANK-COUNTER           TO SCR-RANK-O.
043400     MOVE SR-TICKER                TO SCR-TICKER-O.
043500     MOVE SR-COMPANY-NAME          TO SCR-COMPANY-O.
043600     MOVE SR-SECTOR-NAME           TO SCR-SECTOR-O.
043700     PERFORM 3200-EDIT-RATIO-FIELDS.
043800     PERFORM 3300-EDIT-MCAP-AND-PRICE.
043900     MOVE SR-PE-FLAG                TO SCR-PE-FLAG-O.
044000     MOVE SR-PB-FLAG                TO SCR-PB-FLAG-O.
044100     MOVE SR-DIV-FLAG               TO SCR-DIV-FLAG-O.
044200     MOVE SR-SCORE                  TO WS-EDIT-SCORE-OUT.
044300     MOVE WS-EDIT-SCORE-OUT         TO SCR-SCORE-O.
044400     MOVE SCR-DETAIL-LINE           TO PRINT-LINE.
044500     PERFORM 9000-PRINT-REPORT-LINE.
044600     PERFORM 8200-RETURN-SORT-RECORD.
044700*-----------------------------------------------------------*
044800 3200-EDIT-RATIO-FIELDS.
044900*-----------------------------------------------------------*
045000     IF SR-PE-PRESENT = 'Y'
045100         MOVE SR-PE-RATIO         TO WS-EDIT-RATIO-OUT
045200         MOVE WS-EDIT-RATIO-OUT   TO SCR-PE-O
045300     ELSE
045400         MOVE 'N/A'               TO SCR-PE-O
045500     END-IF.
045600     IF SR-PB-PRESENT = 'Y'
045700         MOVE SR-PB-RATIO         TO WS-EDIT-RATIO-OUT
045800         MOVE WS-EDIT-RATIO-OUT   TO SCR-PB-O
045900     ELSE
046000         MOVE 'N/A'               TO SCR-PB-O
046100     END-IF.
046200     IF SR-DIV-PRESENT = 'Y'
046300         MOVE SR-DIV-YIELD        TO WS-EDIT-RATIO-OUT
046400         MOVE WS-EDIT-RATIO-OUT   TO SCR-DIV-O
046500     ELSE
046600         MOVE 'N/A'               TO SCR-DIV-O
046700     END-IF.
046800*-----------------------------------------------------------*
046900 3300-EDIT-MCAP-AND-PRICE.
047000*-----------------------------------------------------------*
047100     MOVE SR-MARKET-CAP             TO WS-MCAP-DIGITS.
047200     MOVE SPACES                   TO WS-MCAP-DISPLAY-AREA.
047300     EVALUATE TRUE
047400         WHEN WS-MCAP-DIGITS >= 1000000000000
047500             COMPUTE WS-MCAP-DIVIDED
047600                 = WS-MCAP-DIGITS / 1000000000000
047700             MOVE WS-MCAP-DIVIDED  TO WS-MCAP-NUM-OUT
047800             MOVE 'T'              TO WS-MCAP-SUFFIX
047900             MOVE WS-MCAP-DISPLAY-AREA TO SCR-MCAP-O
048000         WHEN WS-MCAP-DIGITS >= 1000000000
048100             COMPUTE WS-MCAP-DIVIDED
048200                 = WS-MCAP-DIGITS / 1000000000
048300             MOVE WS-MCAP-DIVIDED  TO WS-MCAP-NUM-OUT
048400             MOVE 'B'              TO WS-MCAP-SUFFIX
048500             MOVE WS-MCAP-DISPLAY-AREA TO SCR-MCAP-O
048600         WHEN WS-MCAP-DIGITS >= 1000000
048700             COMPUTE WS-MCAP-DIVIDED
048800                 = WS-MCAP-DIGITS / 1000000
048900             MOVE WS-MCAP-DIVIDED  TO WS-MCAP-NUM-OUT
049000             MOVE 'M'              TO WS-MCAP-SUFFIX
049100             MOVE WS-MCAP-DISPLAY-AREA TO SCR-MCAP-O
049200         WHEN OTHER
049300             MOVE 'N/A'            TO SCR-MCAP-O
049400     END-EVALUATE.
049500     MOVE SR-CURRENT-PRICE          TO WS-EDIT-PRICE-OUT.
049600     MOVE WS-EDIT-PRICE-OUT          TO SCR-PRICE-O.
049700*-----------------------------------------------------------*
049800 3900-PRINT-FOOTER-TOTALS.
049900*-----------------------------------------------------------*
050000     MOVE WS-SCREENED-COUNT         TO WSF-SCREENED-O.
050100     MOVE WS-FOOTER-LINE-1          TO PRINT-LINE.
050200     PERFORM 9000-PRINT-REPORT-LINE.
050300     MOVE WS-QUALIFYING-COUNT       TO WSF-QUALIFYING-O.
050400     MOVE WS-FOOTER-LINE-2          TO PRINT-LINE.
050500     PERFORM 9000-PRINT-REPORT-LINE.
050600     MOVE WS-PE-QUALIFY-COUNT       TO WSF-PE-O.
050700     MOVE WS-FOOTER-LINE-3          TO PRINT-LINE.
050800     PERFORM 9000-PRINT-REPORT-LINE.
050900     MOVE WS-PB-QUALIFY-COUNT       TO WSF-PB-O.
051000     MOVE WS-FOOTER-LINE-4          TO PRINT-LINE.
051100     PERFORM 9000-PRINT-REPORT-LINE.
051200     MOVE WS-DIV-QUALIFY-COUNT      TO WSF-DIV-O.
051300     MOVE WS-FOOTER-LINE-5          TO PRINT-LINE.
051400     PERFORM 9000-PRINT-REPORT-LINE.
051500*-----------------------------------------------------------*
051600 4000-CLOSE-FILES.
051700*-----------------------------------------------------------*
051800     CLOSE STOCK-MASTER
051900           SECTOR-FILE
052000           SCREEN-REPORT.
052100*-----------------------------------------------------------*
052200 8200-RETURN-SORT-RECORD.
052300*-----------------------------------------------------------*
052400     RETURN SORT-FILE
052500         AT END SET SORT-END-OF-FILE TO TRUE.
052600*-----------------------------------------------------------*
052700 9000-PRINT-REPORT-LINE.
052800*-----------------------------------------------------------*
052900     IF LINE-COUNT > LINES-ON-PAGE
053000         PERFORM 9100-PRINT-HEADING-LINES
053100     END-IF.
053200     WRITE SCREEN-PRINT-RECORD
053300         AFTER ADVANCING LINE-SPACEING.
053400     ADD LINE-SPACEING              TO LINE-COUNT.
053500     MOVE 1                        TO LINE-SPACEING.
053600*-----------------------------------------------------------*
053700 9100-PRINT-HEADING-LINES.
053800*-----------------------------------------------------------*
053900     MOVE PAGE-COUNT                TO HL1-PAGE-NUM.
054000     MOVE HEADING-LINE-1            TO PRINT-LINE.
054100     WRITE SCREEN-PRINT-RECORD
054200         AFTER ADVANCING PAGE.
054300     MOVE HEADING-LINE-2            TO PRINT-LINE.
054400     WRITE SCREEN-PRINT-RECORD
054500         AFTER ADVANCING 2.
054600     MOVE HEADING-LINE-3            TO PRINT-LINE.
054700     WRITE SCREEN-PRINT-RECORD
054800         AFTER ADVANCING 1.
054900     ADD 1                         TO PAGE-COUNT.
055000     MOVE 4                        TO LINE-COUNT.
055100     MOVE 1                        TO LINE-SPACEING.
055200*-----------------------------------------------------------*
055300 9200-RELEASE-SORT-RECORD.
055400*-----------------------------------------------------------*
055500     RELEASE SORT-RECORD.
