000100*----------------------------------------------------------*
000200* FC-CRITERIA -- FILTER/SEARCH PARAMETERS PASSED TO STKSRCH
000300* ON THE LINKAGE SECTION.  A ZERO OR SPACE IN ANY OF THESE
000400* MEANS "NO FILTER ON THIS FIELD" -- SEE THE FILTER RULES
000500* IN THE STKSRCH PROCEDURE DIVISION.
000600*----------------------------------------------------------*
000700* 09/14/22 RFONTAINE  CR-4430  ORIGINAL COPYBOOK.
000800*----------------------------------------------------------*
000900 01  FC-CRITERIA.
001000     05  FC-TICKER-SEARCH            PIC X(10).
001100     05  FC-COMPANY-SEARCH           PIC X(40).
001200     05  FC-SECTOR-ID                PIC 9(04).
001300     05  FC-MCAP-CATEGORY            PIC X(01).
001400     05  FC-MAX-PE                   PIC S9(05)V9(02).
001500     05  FC-MAX-PB                   PIC S9(05)V9(02).
001600     05  FC-MIN-DIV                  PIC S9(05)V9(02).
001700     05  FC-SORT-FIELD               PIC X(10).
001800     05  FC-SORT-DIRECTION           PIC X(01).
001900         88  FC-SORT-ASCENDING              VALUE 'A'.
002000         88  FC-SORT-DESCENDING             VALUE 'D'.
002100     05  FC-LIMIT                    PIC S9(04) COMP.
002200     05  FC-OFFSET                   PIC S9(04) COMP.
002300     05  FILLER                      PIC X(10).
