000100*----------------------------------------------------------*
000200* SCR-DETAIL-LINE -- ONE PRINT LINE OF THE UNDERVALUED-
000300* STOCK SCREENING REPORT.  VALUES ARE MOVED IN ALREADY
000400* EDITED (OR AS THE LITERAL 'N/A' WHEN THE STOCK IS MISSING
000500* THE RATIO) BY THE CALLING PROGRAM -- THIS COPYBOOK HOLDS
000600* NO VALUE CLAUSES OF ITS OWN SO IT CAN BE SHARED BY BOTH
000700* THE DETAIL AND THE FOOTER TOTAL LINES.
000800*----------------------------------------------------------*
000900* 10/02/22 RFONTAINE  CR-4441  ORIGINAL COPYBOOK.
001000*----------------------------------------------------------*
001100 01  SCR-DETAIL-LINE.
001200     05  SCR-RANK-O                  PIC X(05).
001300     05  FILLER                      PIC X(01).
001400     05  SCR-TICKER-O                PIC X(10).
001500     05  FILLER                      PIC X(02).
001600     05  SCR-COMPANY-O               PIC X(30).
001700     05  FILLER                      PIC X(01).
001800     05  SCR-SECTOR-O                PIC X(20).
001900     05  FILLER                      PIC X(01).
002000     05  SCR-PE-O                    PIC X(07).
002100     05  FILLER                      PIC X(01).
002200     05  SCR-PB-O                    PIC X(07).
002300     05  FILLER                      PIC X(01).
002400     05  SCR-DIV-O                   PIC X(08).
002500     05  FILLER                      PIC X(01).
002600     05  SCR-MCAP-O                  PIC X(12).
002700     05  FILLER                      PIC X(01).
002800     05  SCR-PRICE-O                 PIC X(10).
002900     05  FILLER                      PIC X(01).
003000     05  SCR-PE-FLAG-O               PIC X(01).
003100     05  FILLER                      PIC X(01).
003200     05  SCR-PB-FLAG-O               PIC X(01).
003300     05  FILLER                      PIC X(01).
003400     05  SCR-DIV-FLAG-O              PIC X(01).
003500     05  FILLER                      PIC X(01).
003600     05  SCR-SCORE-O                 PIC X(04).
003700     05  FILLER                      PIC X(09).
