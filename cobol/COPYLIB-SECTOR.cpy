000100*----------------------------------------------------------*
000200* SECTOR-REC -- MARKET SECTOR REFERENCE RECORD.
000300* HOLDS THE INDUSTRY-AVERAGE RATIOS USED BY THE
000400* UNDERVALUED-STOCK SCREEN TO JUDGE A STOCK'S SECTOR.
000500*----------------------------------------------------------*
000600* 08/11/22 RFONTAINE  CR-4410  ORIGINAL COPYBOOK.
000700* 02/03/23 RFONTAINE  CR-4518  ADDED SECT-DESC.
000800*----------------------------------------------------------*
000900 01  SECT-REC.
001000     05  SECT-ID                     PIC 9(04).
001100     05  SECT-NAME                   PIC X(30).
001200     05  SECT-DESC                   PIC X(60).
001300     05  SECT-AVG-PE-RATIO           PIC S9(05)V9(02).
001400         88  SECT-AVG-PE-NOT-SET            VALUE 0.
001500     05  SECT-AVG-PB-RATIO           PIC S9(05)V9(02).
001600         88  SECT-AVG-PB-NOT-SET            VALUE 0.
001700     05  SECT-AVG-DIV-YIELD          PIC S9(05)V9(02).
001800         88  SECT-AVG-DIV-NOT-SET           VALUE 0.
001900     05  FILLER                      PIC X(05).
