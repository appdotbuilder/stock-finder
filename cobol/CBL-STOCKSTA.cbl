000100*****************************************************************
000200* PROGRAM NAME:    STOCKSTA
000300* ORIGINAL AUTHOR: E. OYELARAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/30/92 E. OYELARAN    CR-4442  CREATED -- SUMMARY COUNTS OF    CR-4442
000900*                                  ACTIVE STOCKS AND A SORTED      CR-4442
001000*                                  LIST OF DISTINCT INDUSTRIES     CR-4442
001100*                                  CARRIED ON THE MASTER.          CR-4442
001200* 07/22/97 RFONTAINE     CR-4460  RAISED THE INDUSTRY TABLE FROM   CR-4460
001300*                                  100 TO 200 ENTRIES -- RAN OUT   CR-4460
001400*                                  OF ROOM ON THE NASDAQ LOAD.     CR-4460
001500* 01/14/99 E. OYELARAN    Y2K-008  REPLACED 2-DIGIT YEAR WINDOW    Y2K-008
001600*                                  ON THE REPORT HEADING DATE.     Y2K-008
001700* 02/20/23 RFONTAINE     CR-4442  RENAMED FROM GRPHUSA; DROPPED    CR-4442
001800*                                  THE GRAPH, KEPT THE HEADING     CR-4442
001900*                                  AND PAGE-CONTROL SKELETON.      CR-4442
002000* 03/14/26 EOYELARAN     CR-5140  RESTORED AT-END/GO TO EXIT       CR-5140
002100*                                  CONVENTION ON THE STOCK READ.   CR-5140
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  STOCKSTA.
002500 AUTHOR.         E. OYELARAN.
002600 INSTALLATION.   MIDSTATE TRUST AND INVESTMENT SERVICES.
002700 DATE-WRITTEN.   11/30/1992.
002800 DATE-COMPILED.
002900 SECURITY.       NON-CONFIDENTIAL.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200*-----------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*-----------------------------------------------------------*
003500 SOURCE-COMPUTER.  IBM-3081.
003600 OBJECT-COMPUTER.  IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*-----------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*-----------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT STOCK-MASTER ASSIGN TO STOCKMST
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS STOCK-MASTER-STATUS.
004600     SELECT STATS-REPORT ASSIGN TO STATRPT.
004700*****************************************************************
004800 DATA DIVISION.
004900*-----------------------------------------------------------*
005000 FILE SECTION.
005100*-----------------------------------------------------------*
005200 FD  STOCK-MASTER
005300     RECORDING MODE IS F.
005400     COPY STOCK.
005500*-----------------------------------------------------------*
005600 FD  STATS-REPORT
005700     RECORDING MODE IS F.
005800 01  STATS-PRINT-RECORD.
005900     05  PRINT-LINE                  PIC X(100).
006000     05  FILLER                      PIC X(05).
006100*-----------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------*
006400 01  REPORT-LINES.
006500     05  NEXT-REPORT-LINE             PIC X(100) VALUE SPACE.
006600     05  FILLER                       PIC X(05).
006700*-----------------------------------------------------------*
006800 01  HEADING-LINE-1.
006900     05  FILLER                      PIC X(01) VALUE SPACE.
007000     05  FILLER                      PIC X(12) VALUE 'TODAYS DATE:'.
007100     05  HL1-MONTH-OUT                PIC XX.
007200     05  FILLER                      PIC X     VALUE '/'.
007300     05  HL1-DAY-OUT                  PIC XX.
007400     05  FILLER                      PIC X     VALUE '/'.
007500     05  HL1-YEAR-OUT                 PIC XXXX.
007600     05  FILLER                      PIC X(05) VALUE SPACE.
007700     05  FILLER                      PIC X(25)
007800         VALUE 'STOCK STATISTICS SUMMARY '.
007900     05  FILLER                      PIC X(05) VALUE 'PAGE:'.
008000     05  HL1-PAGE-NUM                 PIC ZZZZ9.
008100     05  FILLER                      PIC X(20) VALUE SPACE.
008200 01  HEADING-LINE-2.
008300     05  FILLER                      PIC X(60)
008400         VALUE ALL '-'.
008500     05  FILLER                      PIC X(40) VALUE SPACE.
008600 01  DETAIL-LINE-1.
008700     05  FILLER                      PIC X(30)
008800         VALUE 'TOTAL ACTIVE STOCKS.........: '.
008900     05  DL1-TOTAL-ACTIVE-O           PIC ZZZZ9.
009000     05  FILLER                      PIC X(65).
009100 01  DETAIL-LINE-1-ALT REDEFINES DETAIL-LINE-1.
009200     05  FILLER                      PIC X(100).
009300 01  DETAIL-LINE-2.
009400     05  FILLER                      PIC X(30)
009500         VALUE 'STOCKS WITH P/E RATIO........: '.
009600     05  DL1-PE-PRESENT-O             PIC ZZZZ9.
009700     05  FILLER                      PIC X(65).
009800 01  DETAIL-LINE-3.
009900     05  FILLER                      PIC X(30)
010000         VALUE 'STOCKS WITH P/B RATIO........: '.
010100     05  DL1-PB-PRESENT-O             PIC ZZZZ9.
010200     05  FILLER                      PIC X(65).
010300 01  DETAIL-LINE-4.
010400     05  FILLER                      PIC X(30)
010500         VALUE 'STOCKS WITH DIVIDEND YIELD...: '.
010600     05  DL1-DIV-PRESENT-O            PIC ZZZZ9.
010700     05  FILLER                      PIC X(65).
010800 01  DETAIL-LINE-5.
010900     05  FILLER                      PIC X(30)
011000         VALUE 'DISTINCT INDUSTRIES..........: '.
011100     05  DL1-INDUSTRY-COUNT-O         PIC ZZZZ9.
011200     05  FILLER                      PIC X(65).
011300 01  INDUSTRY-DETAIL-LINE.
011400     05  FILLER                      PIC X(04) VALUE SPACE.
011500     05  IDL-INDUSTRY-O               PIC X(30).
011600     05  FILLER                      PIC X(66).
011700*-----------------------------------------------------------*
011800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011900     05  STOCK-MASTER-STATUS          PIC X(02).
012000         88  STOCK-MASTER-OK                 VALUE '00'.
012100     05  EOF-SWITCH                   PIC X(01) VALUE 'N'.
012200         88  STOCK-MASTER-EOF                VALUE 'Y'.
012300     05  WS-TOTAL-ACTIVE              PIC S9(05) COMP VALUE 0.
012400     05  WS-PE-PRESENT-COUNT           PIC S9(05) COMP VALUE 0.
012500     05  WS-PB-PRESENT-COUNT           PIC S9(05) COMP VALUE 0.
012600     05  WS-DIV-PRESENT-COUNT          PIC S9(05) COMP VALUE 0.
012700     05  WS-INSERT-POSITION            PIC S9(05) COMP VALUE 0.
012800     05  WS-SHIFT-SUBSCRIPT            PIC S9(05) COMP VALUE 0.
012900     05  WS-DUPLICATE-SWITCH           PIC X(01) VALUE 'N'.
013000         88  WS-INDUSTRY-ALREADY-SEEN         VALUE 'Y'.
013100     05  WS-SCAN-DONE-SWITCH           PIC X(01) VALUE 'N'.
013200         88  WS-SCAN-DONE                     VALUE 'Y'.
013300     05  FILLER                      PIC X(10).
013400*-----------------------------------------------------------*
013500* DISTINCT-INDUSTRY TABLE -- HELD IN ALPHABETICAL ORDER BY
013600* SHIFT-INSERT (CR-4442) SO THE REPORT LISTS THEM SORTED
013700* WITHOUT A SEPARATE SORT STEP.
013800*-----------------------------------------------------------*
013900 01  WS-INDUSTRY-TABLE-CONTROL.
014000     05  WS-INDUSTRY-COUNT             PIC S9(05) COMP VALUE 0.
014100     05  FILLER                        PIC X(05).
014200 01  WS-INDUSTRY-TABLE-AREA.
014300     05  WS-INDUSTRY-ENTRY OCCURS 200 TIMES
014400             INDEXED BY IND-INDEX.
014500         10  IND-NAME                 PIC X(30).
014600 01  WS-INDUSTRY-TABLE-ALT REDEFINES WS-INDUSTRY-TABLE-AREA.
014700     05  FILLER                      PIC X(6000).
014800*-----------------------------------------------------------*
014900 01  WS-CURRENT-DATE-DATA.
015000     05  WS-CURRENT-YEAR              PIC 9(04).
015100     05  WS-CURRENT-MONTH             PIC 9(02).
015200     05  WS-CURRENT-DAY               PIC 9(02).
015300     05  FILLER                      PIC X(13).
015400 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-DATA.
015500     05  WS-CURRENT-DATE-CCYYMMDD     PIC 9(08).
015600     05  FILLER                      PIC X(13).
015700 01  WS-TODAY-YYMMDD.
015800     05  WS-TODAY-YY                  PIC 9(02).
015900     05  WS-TODAY-MM                  PIC 9(02).
016000     05  WS-TODAY-DD                  PIC 9(02).
016100 01  WS-TODAY-CENTURY                PIC 9(02).
016200*-----------------------------------------------------------*
016300     COPY PRNTCTL.
016400*****************************************************************
016500 PROCEDURE DIVISION.
016600*-----------------------------------------------------------*
016700 0000-MAIN-PROCESSING.
016800*-----------------------------------------------------------*
016900     PERFORM 1000-OPEN-FILES.
017000     PERFORM 2000-READ-ONE-STOCK THRU 2000-EXIT
017100         UNTIL STOCK-MASTER-EOF.
017200     PERFORM 3000-PRINT-SUMMARY-COUNTS.
017300     PERFORM 3100-PRINT-INDUSTRY-LIST.
017400     PERFORM 4000-CLOSE-FILES.
017500     GOBACK.
017600*-----------------------------------------------------------*
017700 1000-OPEN-FILES.
017800*-----------------------------------------------------------*
017900     OPEN INPUT  STOCK-MASTER.
018000     OPEN OUTPUT STATS-REPORT.
018100     ACCEPT WS-TODAY-YYMMDD       FROM DATE.
018200     IF WS-TODAY-YY < 50
018300         MOVE 20                  TO WS-TODAY-CENTURY
018400     ELSE
018500         MOVE 19                  TO WS-TODAY-CENTURY
018600     END-IF.
018700     COMPUTE WS-CURRENT-YEAR = (WS-TODAY-CENTURY * 100)
018800                                 + WS-TODAY-YY.
018900     MOVE WS-TODAY-MM              TO WS-CURRENT-MONTH.
019000     MOVE WS-TODAY-DD              TO WS-CURRENT-DAY.
019100     MOVE WS-CURRENT-YEAR          TO HL1-YEAR-OUT.
019200     MOVE WS-CURRENT-MONTH          TO HL1-MONTH-OUT.
019300     MOVE WS-CURRENT-DAY            TO HL1-DAY-OUT.
019400*-----------------------------------------------------------*
019500 2000-READ-ONE-STOCK.
019600*-----------------------------------------------------------*
019700* 03/14/26 EOYELARAN  CR-5140  RESTORED THE AT-END/GO TO           CR-5140
019800*                              EXIT CONVENTION ON THIS READ.       CR-5140
019900     READ STOCK-MASTER
020000         AT END
020100             SET STOCK-MASTER-EOF TO TRUE
020200             GO TO 2000-EXIT
020300     END-READ.
020400     IF STK-ACTIVE
020500         PERFORM 2100-ACCUMULATE-ONE-STOCK
020600     END-IF.
020700*-----------------------------------------------------------*
020800 2000-EXIT.
020900*-----------------------------------------------------------*
021000     EXIT.
021100*-----------------------------------------------------------*
021200 2100-ACCUMULATE-ONE-STOCK.
021300*-----------------------------------------------------------*
021400     ADD 1                         TO WS-TOTAL-ACTIVE.
021500     IF NOT STK-PE-MISSING
021600         ADD 1                     TO WS-PE-PRESENT-COUNT
021700     END-IF.
021800     IF NOT STK-PB-MISSING
021900         ADD 1                     TO WS-PB-PRESENT-COUNT
022000     END-IF.
022100     IF NOT STK-DIV-MISSING
022200         ADD 1                     TO WS-DIV-PRESENT-COUNT
022300     END-IF.
022400     IF STK-INDUSTRY NOT = SPACE
022500         PERFORM 2200-INSERT-INDUSTRY-SORTED
022600     END-IF.
022700*-----------------------------------------------------------*
022800* 2200-INSERT-INDUSTRY-SORTED -- FINDS WHERE THE STOCK'S
022900* INDUSTRY BELONGS IN THE SORTED TABLE.  WHEN IT IS ALREADY
023000* THERE WE LEAVE THE TABLE ALONE; WHEN IT IS NEW WE OPEN A
023100* GAP BY SHIFTING THE TAIL OF THE TABLE DOWN ONE ENTRY AND
023200* DROP THE NEW NAME INTO THE GAP (CR-4442).
023300*-----------------------------------------------------------*
023400 2200-INSERT-INDUSTRY-SORTED.
023500*-----------------------------------------------------------*
023600     MOVE 'N'                      TO WS-DUPLICATE-SWITCH.
023700     MOVE 'N'                      TO WS-SCAN-DONE-SWITCH.
023800     MOVE 1                        TO WS-INSERT-POSITION.
023900     PERFORM 2210-FIND-INSERT-POSITION
024000         UNTIL WS-SCAN-DONE.
024100     IF NOT WS-INDUSTRY-ALREADY-SEEN
024200         PERFORM 2220-OPEN-INSERT-GAP
024300         MOVE STK-INDUSTRY         TO IND-NAME(WS-INSERT-POSITION)
024400         ADD 1                     TO WS-INDUSTRY-COUNT
024500     END-IF.
024600*-----------------------------------------------------------*
024700* 2210-FIND-INSERT-POSITION -- STEPS WS-INSERT-POSITION UP
024800* THROUGH THE TABLE UNTIL IT FINDS A MATCH (DUPLICATE), A
024900* NAME THAT SORTS AFTER THE NEW ONE (THE GAP BELONGS HERE),
025000* OR RUNS OFF THE END (THE NEW NAME SORTS LAST).  THE
025100* COUNT-BOUNDS CHECK COMES FIRST SO WE NEVER SUBSCRIPT THE
025200* TABLE PAST ITS CURRENT HIGH ENTRY (CR-4442).
025300*-----------------------------------------------------------*
025400 2210-FIND-INSERT-POSITION.
025500*-----------------------------------------------------------*
025600     IF WS-INSERT-POSITION > WS-INDUSTRY-COUNT
025700         SET WS-SCAN-DONE TO TRUE
025800     ELSE
025900         IF STK-INDUSTRY = IND-NAME(WS-INSERT-POSITION)
026000             SET WS-INDUSTRY-ALREADY-SEEN TO TRUE
026100             SET WS-SCAN-DONE TO TRUE
026200         ELSE
026300             IF STK-INDUSTRY < IND-NAME(WS-INSERT-POSITION)
026400                 SET WS-SCAN-DONE TO TRUE
026500             ELSE
026600                 ADD 1             TO WS-INSERT-POSITION
026700             END-IF
026800         END-IF
026900     END-IF.
027000*-----------------------------------------------------------*
027100 2220-OPEN-INSERT-GAP.
027200*-----------------------------------------------------------*
027300     IF WS-INSERT-POSITION <= WS-INDUSTRY-COUNT
027400         MOVE WS-INDUSTRY-COUNT TO WS-SHIFT-SUBSCRIPT
027500         PERFORM 2230-SHIFT-ONE-ENTRY-DOWN
027600             UNTIL WS-SHIFT-SUBSCRIPT < WS-INSERT-POSITION
027700     END-IF.
027800*-----------------------------------------------------------*
027900 2230-SHIFT-ONE-ENTRY-DOWN.
028000*-----------------------------------------------------------*
028100     MOVE IND-NAME(WS-SHIFT-SUBSCRIPT)
028200         TO IND-NAME(WS-SHIFT-SUBSCRIPT + 1).
028300     SUBTRACT 1                    FROM WS-SHIFT-SUBSCRIPT.
028400*-----------------------------------------------------------*
028500 3000-PRINT-SUMMARY-COUNTS.
028600*-----------------------------------------------------------*
028700     MOVE WS-TOTAL-ACTIVE           TO DL1-TOTAL-ACTIVE-O.
028800     MOVE DETAIL-LINE-1             TO NEXT-REPORT-LINE.
028900     PERFORM 9000-PRINT-REPORT-LINE.
029000     MOVE WS-PE-PRESENT-COUNT       TO DL1-PE-PRESENT-O.
029100     MOVE DETAIL-LINE-2             TO NEXT-REPORT-LINE.
029200     PERFORM 9000-PRINT-REPORT-LINE.
029300     MOVE WS-PB-PRESENT-COUNT       TO DL1-PB-PRESENT-O.
029400     MOVE DETAIL-LINE-3             TO NEXT-REPORT-LINE.
029500     PERFORM 9000-PRINT-REPORT-LINE.
029600     MOVE WS-DIV-PRESENT-COUNT      TO DL1-DIV-PRESENT-O.
029700     MOVE DETAIL-LINE-4             TO NEXT-REPORT-LINE.
029800     PERFORM 9000-PRINT-REPORT-LINE.
029900     MOVE WS-INDUSTRY-COUNT         TO DL1-INDUSTRY-COUNT-O.
030000     MOVE DETAIL-LINE-5             TO NEXT-REPORT-LINE.
030100     PERFORM 9000-PRINT-REPORT-LINE.
030200*-----------------------------------------------------------*
030300 3100-PRINT-INDUSTRY-LIST.
030400*-----------------------------------------------------------*
030500     SET IND-INDEX TO 1.
030600     PERFORM 3110-PRINT-ONE-INDUSTRY
030700         VARYING IND-INDEX FROM 1 BY 1
030800         UNTIL IND-INDEX > WS-INDUSTRY-COUNT.
030900*-----------------------------------------------------------*
031000 3110-PRINT-ONE-INDUSTRY.
031100*-----------------------------------------------------------*
031200     MOVE SPACES                   TO INDUSTRY-DETAIL-LINE.
031300     MOVE IND-NAME(IND-INDEX)       TO IDL-INDUSTRY-O.
031400     MOVE INDUSTRY-DETAIL-LINE      TO NEXT-REPORT-LINE.
031500     PERFORM 9000-PRINT-REPORT-LINE.
031600*-----------------------------------------------------------*
031700 4000-CLOSE-FILES.
031800*-----------------------------------------------------------*
031900     CLOSE STOCK-MASTER
032000           STATS-REPORT.
032100*-----------------------------------------------------------*
032200 9000-PRINT-REPORT-LINE.
032300*-----------------------------------------------------------*
032400     IF LINE-COUNT > LINES-ON-PAGE
032500         PERFORM 9100-PRINT-HEADING-LINES
032600     END-IF.
032700     MOVE NEXT-REPORT-LINE          TO PRINT-LINE.
032800     WRITE STATS-PRINT-RECORD
032900         AFTER ADVANCING LINE-SPACEING.
033000     ADD LINE-SPACEING              TO LINE-COUNT.
033100     MOVE 1                        TO LINE-SPACEING.
033200     MOVE SPACE                    TO NEXT-REPORT-LINE.
033300*-----------------------------------------------------------*
033400 9100-PRINT-HEADING-LINES.
033500*-----------------------------------------------------------*
033600     MOVE PAGE-COUNT                TO HL1-PAGE-NUM.
033700     MOVE HEADING-LINE-1            TO PRINT-LINE.
033800     WRITE STATS-PRINT-RECORD
033900         AFTER ADVANCING PAGE.
034000     MOVE HEADING-LINE-2            TO PRINT-LINE.
034100     WRITE STATS-PRINT-RECORD
034200         AFTER ADVANCING 2.
034300     ADD 1                         TO PAGE-COUNT.
034400     MOVE 3                        TO LINE-COUNT.
034500     MOVE 1                        TO LINE-SPACEING.
